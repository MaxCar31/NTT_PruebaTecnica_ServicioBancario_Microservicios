000100      *////////////////// (MOVTRN) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT ARCHIVO DE MOVIMIENTOS POSTEADOS (MOVEMENT-FILE)    *
000400      *     ARCHIVO DE SALIDA, SECUENCIAL, SE GRABA POR APPEND         *
000500      *     LARGO REGISTRO = 60 BYTES                                 *
000600      ******************************************************************
000700       01  REG-MOVIMIENTO.
000800      *     POSICION RELATIVA (01:09) NUMERO DE MOVIMIENTO (ASIGNADO
000900      *     AL POSTEAR, CORRELATIVO DE CORRIDA)
001000           03  MOV-ID              PIC 9(09)          VALUE ZEROS.
001100      *     POSICION RELATIVA (10:08) FECHA DE POSTEO AAAAMMDD
001200           03  MOV-FECHA           PIC 9(08)          VALUE ZEROS.
001300      *     POSICION RELATIVA (18:06) HORA DE POSTEO HHMMSS
001400           03  MOV-HORA            PIC 9(06)          VALUE ZEROS.
001500      *     POSICION RELATIVA (24:10) TIPO, DERIVADO DEL SIGNO DEL
001600      *     IMPORTE DE ENTRADA -- VALIDOS: 'Debit'; 'Credit'
001700           03  MOV-TIPO            PIC X(10)          VALUE SPACES.
001800      *     POSICION RELATIVA (34:06) IMPORTE CON SIGNO, EMPACADO
001900           03  MOV-IMPORTE         PIC S9(8)V99 COMP-3 VALUE ZEROS.
002000      *     POSICION RELATIVA (40:06) SALDO DE CUENTA LUEGO DEL POSTEO
002100           03  MOV-SALDO           PIC S9(8)V99 COMP-3 VALUE ZEROS.
002200      *     POSICION RELATIVA (46:09) CUENTA AFECTADA
002300           03  MOV-CTA-ID          PIC 9(09)          VALUE ZEROS.
002400      *     POSICION RELATIVA (55:06) RESERVADO PARA USO FUTURO
002500           03  FILLER              PIC X(06)          VALUE SPACES.
