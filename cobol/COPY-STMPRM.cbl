000100      *////////////////// (STMPRM) ////////////////////////////////////
000200      ******************************************************************
000300      *     TARJETA DE PARAMETROS DEL CORTE DE ESTADO DE CUENTA        *
000400      *     ARCHIVO DE ENTRADA, UN SOLO REGISTRO POR CORRIDA           *
000500      *     LARGO REGISTRO = 60 BYTES                                 *
000600      ******************************************************************
000700       01  REG-PARM-ESTADO.
000800      *     POSICION RELATIVA (01:09) CLIENTE A INFORMAR
000900           03  PRM-CLI-ID          PIC 9(09)       VALUE ZEROS.
001000      *     POSICION RELATIVA (10:20) NUMERO DE CUENTA PUNTUAL; SI
001100      *     VIENE EN BLANCO SE INFORMAN TODAS LAS CUENTAS DEL CLIENTE
001200           03  PRM-CTA-NUMERO      PIC X(20)       VALUE SPACES.
001300      *     POSICION RELATIVA (30:08) FECHA DESDE (AAAAMMDD)
001400           03  PRM-FECHA-DESDE     PIC 9(08)       VALUE ZEROS.
001500      *     POSICION RELATIVA (38:08) FECHA HASTA (AAAAMMDD)
001600           03  PRM-FECHA-HASTA     PIC 9(08)       VALUE ZEROS.
001700      *     POSICION RELATIVA (46:15) RESERVADO PARA USO FUTURO
001800           03  FILLER              PIC X(15)       VALUE SPACES.
