000100      *////////////////// (MOVENT) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT NOVEDADES DE MOVIMIENTOS  (MOVEMENT-TXN)            *
000400      *     ARCHIVO DE ENTRADA, SECUENCIAL POR LINEA, ORDEN DE LLEGADA *
000500      *     LARGO REGISTRO = 30 BYTES                                 *
000600      ******************************************************************
000700       01  REG-MOV-ENTRADA.
000800      *     POSICION RELATIVA (01:09) CUENTA DESTINO DEL MOVIMIENTO
000900           03  MOVI-CTA-ID         PIC 9(09)       VALUE ZEROS.
001000      *     POSICION RELATIVA (10:10) IMPORTE CON SIGNO, 2 DECIMALES
001100      *     NEGATIVO = DEBITO ; POSITIVO = CREDITO
001200           03  MOVI-IMPORTE        PIC S9(8)V99    VALUE ZEROS.
001300      *     POSICION RELATIVA (20:11) RESERVADO PARA USO FUTURO
001400           03  FILLER              PIC X(11)       VALUE SPACES.
