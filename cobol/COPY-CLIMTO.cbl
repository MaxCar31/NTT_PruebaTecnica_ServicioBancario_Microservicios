000100      *////////////////// (CLIMTO) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT NOVEDADES DE MANTENIMIENTO DE CLIENTES              *
000400      *     ARCHIVO DE ENTRADA, SECUENCIAL POR LINEA                  *
000500      *     LARGO REGISTRO = 412 BYTES                                *
000600      ******************************************************************
000700       01  REG-CLI-MTTO.
000800      *     POSICION RELATIVA (001:001) TIPO DE NOVEDAD
000900      *     VALIDOS: 'A'=ALTA ; 'C'=CAMBIO ; 'B'=BAJA
001000           03  MTO-CLI-TIPO-OPER   PIC X(01)    VALUE SPACES.
001100               88  MTO-CLI-ALTA                  VALUE 'A'.
001200               88  MTO-CLI-CAMBIO                VALUE 'C'.
001300               88  MTO-CLI-BAJA                  VALUE 'B'.
001400      *     POSICION RELATIVA (002:009) NUMERO DE CLIENTE (CLAVE)
001500           03  MTO-CLI-ID          PIC 9(09)    VALUE ZEROS.
001600      *     POSICION RELATIVA (011:100) NOMBRE Y APELLIDO COMPLETO
001700           03  MTO-CLI-NOMBRE      PIC X(100)   VALUE SPACES.
001800      *     POSICION RELATIVA (111:001) SEXO  VALIDOS: 'M' ; 'F'
001900           03  MTO-CLI-GENERO      PIC X(01)    VALUE SPACES.
002000      *     POSICION RELATIVA (112:015) DOCUMENTO DE IDENTIDAD
002100           03  MTO-CLI-IDENTIF     PIC X(15)    VALUE SPACES.
002200      *     POSICION RELATIVA (127:200) DOMICILIO
002300           03  MTO-CLI-DOMICILIO   PIC X(200)   VALUE SPACES.
002400      *     POSICION RELATIVA (327:015) TELEFONO
002500           03  MTO-CLI-TELEFONO    PIC X(15)    VALUE SPACES.
002600      *     POSICION RELATIVA (342:060) CLAVE DE ACCESO (OPACA)
002700           03  MTO-CLI-CLAVE       PIC X(60)    VALUE SPACES.
002800      *     POSICION RELATIVA (402:011) RESERVADO PARA USO FUTURO
002900           03  FILLER              PIC X(11)    VALUE SPACES.
