000100      *////////////////// (CLIMAE) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT MAESTRO DE CLIENTES  (CUSTOMER-MASTER)              *
000400      *     LARGO REGISTRO = 401 BYTES                                 *
000500      *     ORGANIZACION SECUENCIAL, ORDENADO POR CLI-ID ASCENDENTE    *
000600      *     SIN FILLER DE RELLENO -- EL LARGO DE 401 ES EXACTO Y       *
000700      *     VIENE IMPUESTO POR EL AREA DE NEGOCIO, NO HAY HUECO        *
000800      *     DISPONIBLE PARA EXPANSION FUTURA EN ESTE REGISTRO.         *
000900      ******************************************************************
001000       01  REG-CLIENTE.
001100      *     POSICION RELATIVA (001:009) NUMERO DE CLIENTE (CLAVE)
001200           03  CLI-ID              PIC 9(09)    VALUE ZEROS.
001300      *     POSICION RELATIVA (010:100) NOMBRE Y APELLIDO COMPLETO
001400           03  CLI-NOMBRE          PIC X(100)   VALUE SPACES.
001500      *     POSICION RELATIVA (110:001) SEXO   VALIDOS: 'M' ; 'F'
001600           03  CLI-GENERO          PIC X(01)    VALUE SPACES.
001700               88  CLI-GEN-MASCULINO            VALUE 'M'.
001800               88  CLI-GEN-FEMENINO             VALUE 'F'.
001900      *     POSICION RELATIVA (111:015) DOCUMENTO DE IDENTIDAD (8-12
002000      *     DIGITOS, UNICO EN EL MAESTRO)
002100           03  CLI-IDENTIFICACION  PIC X(15)    VALUE SPACES.
002200      *     POSICION RELATIVA (126:200) DOMICILIO
002300           03  CLI-DOMICILIO       PIC X(200)   VALUE SPACES.
002400      *     POSICION RELATIVA (326:015) TELEFONO (7-15 DIGITOS, '+'
002500      *     INICIAL OPCIONAL)
002600           03  CLI-TELEFONO        PIC X(15)    VALUE SPACES.
002700      *     POSICION RELATIVA (341:060) CLAVE DE ACCESO -- VIENE YA
002800      *     ENCRIPTADA DESDE EL AREA DE CANALES, AQUI SE GUARDA TAL
002900      *     CUAL SE RECIBE, NO SE DESENCRIPTA NI SE VALIDA CONTENIDO.
003000           03  CLI-CLAVE           PIC X(60)    VALUE SPACES.
003100      *     POSICION RELATIVA (401:001) ESTADO  VALIDOS: 'A' ; 'I'
003200           03  CLI-ESTADO          PIC X(01)    VALUE SPACES.
003300               88  CLI-ACTIVO                    VALUE 'A'.
003400               88  CLI-INACTIVO                  VALUE 'I'.
