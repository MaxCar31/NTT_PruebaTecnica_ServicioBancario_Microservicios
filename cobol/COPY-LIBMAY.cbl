000100      *////////////////// (LIBMAY) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT LIBRO MAYOR  (LEDGER-FILE)                         *
000400      *     ARCHIVO DE SALIDA, SECUENCIAL, SOLO APPEND -- NUNCA SE    *
000500      *     REESCRIBE NI SE BORRA UN REGISTRO YA GRABADO (AUDITORIA). *
000600      *     LARGO REGISTRO = 190 BYTES                                *
000700      ******************************************************************
000800       01  REG-MAYOR.
000900      *     POSICION RELATIVA (001:009) NUMERO DE ASIENTO DE MAYOR
001000           03  MAY-ID              PIC 9(09)          VALUE ZEROS.
001100      *     POSICION RELATIVA (010:008) FECHA DEL ASIENTO AAAAMMDD
001200           03  MAY-FECHA           PIC 9(08)          VALUE ZEROS.
001300      *     POSICION RELATIVA (018:006) HORA DEL ASIENTO HHMMSS
001400           03  MAY-HORA            PIC 9(06)          VALUE ZEROS.
001500      *     POSICION RELATIVA (024:009) MOVIMIENTO QUE ORIGINO EL
001600      *     ASIENTO
001700           03  MAY-MOV-ID          PIC 9(09)          VALUE ZEROS.
001800      *     POSICION RELATIVA (033:009) CUENTA AFECTADA
001900           03  MAY-CTA-ID          PIC 9(09)          VALUE ZEROS.
002000      *     POSICION RELATIVA (042:006) TIPO DE ASIENTO
002100           03  MAY-TIPO            PIC X(06)          VALUE SPACES.
002200               88  MAY-TIPO-DEBITO                     VALUE 'DEBIT '.
002300               88  MAY-TIPO-CREDITO                    VALUE 'CREDIT'.
002400      *     POSICION RELATIVA (048:006) IMPORTE, SIEMPRE POSITIVO,
002500      *     EMPACADO
002600           03  MAY-IMPORTE         PIC S9(8)V99 COMP-3 VALUE ZEROS.
002700      *     POSICION RELATIVA (054:006) SALDO ANTES DEL ASIENTO
002800           03  MAY-SALDO-ANTERIOR  PIC S9(8)V99 COMP-3 VALUE ZEROS.
002900      *     POSICION RELATIVA (060:006) SALDO DESPUES DEL ASIENTO
003000           03  MAY-SALDO-NUEVO     PIC S9(8)V99 COMP-3 VALUE ZEROS.
003100      *     POSICION RELATIVA (066:100) DESCRIPCION DEL ASIENTO
003200      *     "<Debit|Credit> of <importe> on account <numero>"
003300           03  MAY-DESCRIPCION     PIC X(100)         VALUE SPACES.
003400      *     POSICION RELATIVA (166:020) ORIGEN DEL ASIENTO -- SIEMPRE
003500      *     'SYSTEM' PARA ASIENTOS GENERADOS POR ESTE PROCESO BATCH
003600           03  MAY-INICIADO-POR    PIC X(20)          VALUE SPACES.
003700      *     POSICION RELATIVA (186:005) RESERVADO PARA USO FUTURO
003800           03  FILLER              PIC X(05)          VALUE SPACES.
