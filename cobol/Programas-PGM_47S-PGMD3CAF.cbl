000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMD3CAF.
000300       AUTHOR.        M GUTIERREZ.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - AREA CUENTAS.
000500       DATE-WRITTEN.  02/07/1990.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800
000900      ******************************************************************
001000      *    MANTENIMIENTO BATCH DE CUENTAS                              *
001100      *    ============================================================
001200      *    LEE UN ARCHIVO DE NOVEDADES DE CUENTAS (CTAMTO) CON TRES    *
001300      *    TIPOS DE OPERACION (ALTA/CAMBIO/BAJA), VALIDA CADA NOVEDAD  *
001400      *    CONTRA EL MAESTRO DE CLIENTES (CLIMAE, SOLO LECTURA, PARA   *
001500      *    CONFIRMAR QUE EL TITULAR EXISTE) Y ACTUALIZA EL MAESTRO DE  *
001600      *    CUENTAS (CTAMAE). LA BAJA ES SIEMPRE LOGICA.                *
001700      ******************************************************************
001800      *    HISTORIAL DE CAMBIOS
001900      *    -------------------
002000      *    02/07/1990  MGZ  CR-0171  VERSION INICIAL (SOLO ALTAS).
002100      *    25/03/1992  RAL  CR-0200  SE AGREGA VALIDACION DE EXISTENCIA
002200      *                              DEL CLIENTE TITULAR CONTRA CLIMAE.
002300      *    12/11/1995  MGZ  CR-0261  SE AGREGAN CAMBIO Y BAJA LOGICA.
002400      *    18/01/1999  RAL  CR-0358  AJUSTE DE SIGLO (Y2K), REVISADO
002500      *                              POR PEDIDO DE AUDITORIA.
002600      *    07/06/2004  JOC  CR-0418  SE VALIDA EL TIPO DE CUENTA CONTRA
002700      *                              LA LISTA CERRADA DE VALORES.
002800      *    15/02/2012  JOC  CR-0475  SE REESCRIBE EL MAESTRO COMPLETO
002900      *                              DESDE TABLA EN MEMORIA.
003000      ******************************************************************
003100
003200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM
003800           CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
003900           UPSI-0 ON  STATUS IS WS-REPROCESO
004000                  OFF STATUS IS WS-SIN-REPROCESO.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT CTAMTO  ASSIGN TO DDCTAMTO
004500           FILE STATUS IS FS-CTAMTO.
004600
004700           SELECT CTAMAE  ASSIGN TO DDCTAMAE
004800           FILE STATUS IS FS-CTAMAE.
004900
005000           SELECT CLIMAE  ASSIGN TO DDCLIMAE
005100           FILE STATUS IS FS-CLIMAE.
005200
005300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400       DATA DIVISION.
005500       FILE SECTION.
005600
005700       FD  CTAMTO
005800           BLOCK CONTAINS 0 RECORDS
005900           RECORDING MODE IS F.
006000           COPY COPY-CTAMTO.
006100
006200       FD  CTAMAE
006300           BLOCK CONTAINS 0 RECORDS
006400           RECORDING MODE IS F.
006500           COPY COPY-CTAMAE.
006600
006700       FD  CLIMAE
006800           BLOCK CONTAINS 0 RECORDS
006900           RECORDING MODE IS F.
007000           COPY COPY-CLIMAE.
007100
007200       WORKING-STORAGE SECTION.
007300      *========================*
007400
007500       77  FS-CTAMTO                PIC XX       VALUE SPACES.
007600       77  FS-CTAMAE                PIC XX       VALUE SPACES.
007700       77  FS-CLIMAE                PIC XX       VALUE SPACES.
007800
007900       77  WS-STATUS-FIN            PIC X.
008000           88  WS-FIN-LECTURA                     VALUE 'Y'.
008100           88  WS-NO-FIN-LECTURA                  VALUE 'N'.
008200
008300       77  WS-CTA-CANT              PIC 9(05)    COMP     VALUE ZEROS.
008400       77  WS-CLI-CANT              PIC 9(05)    COMP     VALUE ZEROS.
008500
008600      *----   TABLA DE CUENTAS EN MEMORIA   ----------------------------
008700       01  WS-TABLA-CUENTAS.
008800           03  WS-TABLA-CTA OCCURS 1 TO 9999 TIMES
008900               DEPENDING ON WS-CTA-CANT
009000               ASCENDING KEY IS WS-T-CTA-ID
009100               INDEXED BY WS-CTA-IDX.
009200               05  WS-T-CTA-ID       PIC 9(09).
009300               05  WS-T-CTA-NUMERO   PIC X(20).
009400               05  WS-T-CTA-TIPO     PIC X(10).
009500               05  WS-T-CTA-SALDO    PIC S9(8)V99 COMP-3.
009600               05  WS-T-CTA-ESTADO   PIC X(01).
009700               05  WS-T-CTA-CLI-ID   PIC 9(09).
009800
009900      *----   TABLA DE CLIENTES EN MEMORIA, SOLO LECTURA, PARA VALIDAR
010000      *       QUE EL TITULAR DE LA CUENTA EXISTE   ---------------------
010100       01  WS-TABLA-CLIENTES.
010200           03  WS-TABLA-CLI OCCURS 1 TO 5000 TIMES
010300               DEPENDING ON WS-CLI-CANT
010400               ASCENDING KEY IS WS-T-CLI-ID
010500               INDEXED BY WS-CLI-IDX.
010600               05  WS-T-CLI-ID          PIC 9(09).
010700               05  FILLER               PIC X(392).
010800
010900       77  WS-IDX-SERIAL             PIC 9(05)    COMP     VALUE ZEROS.
011000       77  WS-ENCONTRADO             PIC X        VALUE 'N'.
011100           88  WS-SE-ENCONTRO                      VALUE 'S'.
011200           88  WS-NO-SE-ENCONTRO                   VALUE 'N'.
011300
011400       77  WS-CANT-LEIDOS            PIC 9(07)    COMP     VALUE ZEROS.
011500       77  WS-CANT-ACEPTADOS         PIC 9(07)    COMP     VALUE ZEROS.
011600       77  WS-CANT-RECHAZADOS        PIC 9(07)    COMP     VALUE ZEROS.
011700
011800       77  WS-VALIDO                 PIC X       VALUE 'S'.
011900           88  WS-ES-VALIDO                       VALUE 'S'.
012000           88  WS-NO-ES-VALIDO                    VALUE 'N'.
012100
012200      *----   CALCULO DE LARGO DEL NUMERO DE CUENTA, CON VISTA
012300      *       ALTERNATIVA EN BYTES   -----------------------------------
012400       01  WS-AREA-LARGO.
012500           03  WS-ESPACIOS           PIC 9(03)   VALUE ZEROS.
012600       01  WS-AREA-LARGO-R REDEFINES WS-AREA-LARGO.
012700           03  WS-ESPACIOS-R         PIC 9(03).
012800       77  WS-LARGO-CAMPO            PIC 9(03)   VALUE ZEROS.
012900
013000      *----   VISTA DE VOLCADO DEL SALDO DE UNA CUENTA NUEVA, PARA
013100      *       DIAGNOSTICO EN PRODUCCION (PEDIDO DE AUDITORIA)   --------
013200       01  WS-AREA-VOLCADO-SALDO.
013300           03  WS-VOLCADO-SALDO      PIC S9(8)V99 COMP-3.
013400       01  WS-AREA-VOLCADO-SALDO-R REDEFINES WS-AREA-VOLCADO-SALDO.
013500           03  WS-VOLCADO-SALDO-BYTES PIC X(06).
013600
013700      *----   TIPOS DE CUENTA VALIDOS (LISTA CERRADA)   ----------------
013800       01  WS-TIPOS-VALIDOS.
013900           03  FILLER    PIC X(10) VALUE 'SAVINGS   '.
014000           03  FILLER    PIC X(10) VALUE 'CHECKING  '.
014100           03  FILLER    PIC X(10) VALUE 'CREDIT    '.
014200       01  WS-TIPOS-VALIDOS-R REDEFINES WS-TIPOS-VALIDOS.
014300           03  WS-TIPO-VALIDO OCCURS 3 TIMES PIC X(10).
014400
014500       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014600
014700      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014800       PROCEDURE DIVISION.
014900
015000       MAIN-PROGRAM-I.
015100
015200           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015300           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015400                                   UNTIL WS-FIN-LECTURA.
015500           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015600
015700       MAIN-PROGRAM-F. GOBACK.
015800
015900
016000      *-----------------------------------------------------------------
016100       1000-INICIO-I.
016200
016300           SET WS-NO-FIN-LECTURA TO TRUE
016400
016500           OPEN INPUT CLIMAE
016600           IF FS-CLIMAE IS NOT EQUAL '00' THEN
016700              DISPLAY '*PGMD3CAF ERROR EN OPEN CLIMAE = ' FS-CLIMAE
016800              MOVE 9999 TO RETURN-CODE
016900              SET WS-FIN-LECTURA TO TRUE
017000           END-IF
017100           PERFORM 1050-CARGAR-CLIENTES-I THRU 1050-CARGAR-CLIENTES-F
017200               UNTIL FS-CLIMAE IS EQUAL '10' OR WS-FIN-LECTURA
017300           CLOSE CLIMAE
017400
017500           OPEN INPUT CTAMAE
017600           IF FS-CTAMAE IS NOT EQUAL '00' THEN
017700              DISPLAY '*PGMD3CAF ERROR EN OPEN CTAMAE = ' FS-CTAMAE
017800              MOVE 9999 TO RETURN-CODE
017900              SET WS-FIN-LECTURA TO TRUE
018000           END-IF
018100           PERFORM 1100-CARGAR-CUENTAS-I THRU 1100-CARGAR-CUENTAS-F
018200               UNTIL FS-CTAMAE IS EQUAL '10' OR WS-FIN-LECTURA
018300           CLOSE CTAMAE
018400
018500           OPEN INPUT CTAMTO
018600           IF FS-CTAMTO IS NOT EQUAL '00' THEN
018700              DISPLAY '*PGMD3CAF ERROR EN OPEN CTAMTO = ' FS-CTAMTO
018800              MOVE 9999 TO RETURN-CODE
018900              SET WS-FIN-LECTURA TO TRUE
019000           END-IF.
019100
019200       1000-INICIO-F. EXIT.
019300
019400
019500      *-----------------------------------------------------------------
019600       1050-CARGAR-CLIENTES-I.
019700
019800           READ CLIMAE INTO WS-TABLA-CLI (WS-CLI-CANT + 1)
019900           EVALUATE FS-CLIMAE
020000              WHEN '00'
020100                 ADD 1 TO WS-CLI-CANT
020200              WHEN '10'
020300                 CONTINUE
020400              WHEN OTHER
020500                 DISPLAY '*PGMD3CAF ERROR EN LECTURA CLIMAE = '
020600                                          FS-CLIMAE
020700                 MOVE 9999 TO RETURN-CODE
020800                 SET WS-FIN-LECTURA TO TRUE
020900           END-EVALUATE.
021000
021100       1050-CARGAR-CLIENTES-F. EXIT.
021200
021300
021400      *-----------------------------------------------------------------
021500       1100-CARGAR-CUENTAS-I.
021600
021700           READ CTAMAE INTO WS-TABLA-CTA (WS-CTA-CANT + 1)
021800           EVALUATE FS-CTAMAE
021900              WHEN '00'
022000                 ADD 1 TO WS-CTA-CANT
022100              WHEN '10'
022200                 CONTINUE
022300              WHEN OTHER
022400                 DISPLAY '*PGMD3CAF ERROR EN LECTURA CTAMAE = '
022500                                          FS-CTAMAE
022600                 MOVE 9999 TO RETURN-CODE
022700                 SET WS-FIN-LECTURA TO TRUE
022800           END-EVALUATE.
022900
023000       1100-CARGAR-CUENTAS-F. EXIT.
023100
023200
023300      *-----------------------------------------------------------------
023400       2000-PROCESO-I.
023500
023600           READ CTAMTO
023700           EVALUATE FS-CTAMTO
023800              WHEN '00'
023900                 ADD 1 TO WS-CANT-LEIDOS
024000                 PERFORM 2100-PROCESAR-NOVEDAD-I
024100                    THRU 2100-PROCESAR-NOVEDAD-F
024200              WHEN '10'
024300                 SET WS-FIN-LECTURA TO TRUE
024400              WHEN OTHER
024500                 DISPLAY '*PGMD3CAF ERROR EN LECTURA CTAMTO = '
024600                                          FS-CTAMTO
024700                 SET WS-FIN-LECTURA TO TRUE
024800           END-EVALUATE.
024900
025000       2000-PROCESO-F. EXIT.
025100
025200
025300      *-----------------------------------------------------------------
025400       2100-PROCESAR-NOVEDAD-I.
025500
025600           SET WS-ES-VALIDO TO TRUE
025700
025800           EVALUATE TRUE
025900              WHEN MTO-CTA-ALTA
026000                 PERFORM 2200-VALIDAR-ALTA-I THRU 2200-VALIDAR-ALTA-F
026100              WHEN MTO-CTA-CAMBIO
026200                 PERFORM 2300-VALIDAR-CAMBIO-I
026300                    THRU 2300-VALIDAR-CAMBIO-F
026400              WHEN MTO-CTA-BAJA
026500                 PERFORM 2400-VALIDAR-BAJA-I THRU 2400-VALIDAR-BAJA-F
026600              WHEN OTHER
026700                 SET WS-NO-ES-VALIDO TO TRUE
026800                 DISPLAY '*RECHAZO: TIPO DE OPERACION DESCONOCIDO'
026900           END-EVALUATE
027000
027100           IF WS-ES-VALIDO THEN
027200              ADD 1 TO WS-CANT-ACEPTADOS
027300           ELSE
027400              ADD 1 TO WS-CANT-RECHAZADOS
027500           END-IF.
027600
027700       2100-PROCESAR-NOVEDAD-F. EXIT.
027800
027900
028000      *-----------------------------------------------------------------
028100      *    ALTA: EL NUMERO DE CUENTA NO DEBE EXISTIR Y EL CLIENTE
028200      *    TITULAR DEBE EXISTIR EN EL MAESTRO DE CLIENTES.
028300       2200-VALIDAR-ALTA-I.
028400
028500           PERFORM 2500-VALIDAR-CAMPOS-I THRU 2500-VALIDAR-CAMPOS-F
028600
028700           IF WS-ES-VALIDO THEN
028800              PERFORM 2600-BUSCAR-NUMERO-I THRU 2600-BUSCAR-NUMERO-F
028900              IF WS-SE-ENCONTRO THEN
029000                 SET WS-NO-ES-VALIDO TO TRUE
029100                 DISPLAY '*RECHAZO: NUMERO DE CUENTA DUPLICADO - '
029200                                          MTO-CTA-NUMERO
029300              ELSE
029400                 PERFORM 2700-BUSCAR-CLIENTE-I
029500                    THRU 2700-BUSCAR-CLIENTE-F
029600                 IF WS-NO-SE-ENCONTRO THEN
029700                    SET WS-NO-ES-VALIDO TO TRUE
029800                    DISPLAY '*RECHAZO: CLIENTE TITULAR NO EXISTE - '
029900                                          MTO-CTA-CLI-ID
030000                 ELSE
030100                    ADD 1 TO WS-CTA-CANT
030200                    MOVE MTO-CTA-ID      TO WS-T-CTA-ID (WS-CTA-CANT)
030300                    MOVE MTO-CTA-NUMERO  TO
030400                                      WS-T-CTA-NUMERO (WS-CTA-CANT)
030500                    MOVE MTO-CTA-TIPO    TO
030600                                      WS-T-CTA-TIPO (WS-CTA-CANT)
030700                    MOVE MTO-CTA-SALDO   TO
030800                                      WS-T-CTA-SALDO (WS-CTA-CANT)
030900                    MOVE 'A'             TO
031000                                      WS-T-CTA-ESTADO (WS-CTA-CANT)
031100                    MOVE MTO-CTA-CLI-ID  TO
031200                                      WS-T-CTA-CLI-ID (WS-CTA-CANT)
031300                 END-IF
031400              END-IF
031500           END-IF.
031600
031700       2200-VALIDAR-ALTA-F. EXIT.
031800
031900
032000      *-----------------------------------------------------------------
032100      *    CAMBIO: SI EL NUMERO DE CUENTA CAMBIA, EL NUEVO NUMERO NO
032200      *    DEBE PERTENECER A OTRA CUENTA.
032300       2300-VALIDAR-CAMBIO-I.
032400
032500           PERFORM 2500-VALIDAR-CAMPOS-I THRU 2500-VALIDAR-CAMPOS-F
032600
032700           IF WS-ES-VALIDO THEN
032800              SET WS-CTA-IDX TO 1
032900              SEARCH ALL WS-TABLA-CTA
033000                 AT END
033100                    SET WS-NO-ES-VALIDO TO TRUE
033200                    DISPLAY '*RECHAZO: CUENTA NO EXISTE - '
033300                                             MTO-CTA-ID
033400                 WHEN WS-T-CTA-ID (WS-CTA-IDX) = MTO-CTA-ID
033500                    IF WS-T-CTA-NUMERO (WS-CTA-IDX)
033600                                     NOT = MTO-CTA-NUMERO THEN
033700                       PERFORM 2600-BUSCAR-NUMERO-I
033800                          THRU 2600-BUSCAR-NUMERO-F
033900                    ELSE
034000                       SET WS-NO-SE-ENCONTRO TO TRUE
034100                    END-IF
034200                    IF WS-SE-ENCONTRO THEN
034300                       SET WS-NO-ES-VALIDO TO TRUE
034400                       DISPLAY
034500                          '*RECHAZO: NUMERO DE CUENTA DUPLICADO - '
034600                                             MTO-CTA-NUMERO
034700                    ELSE
034800                       MOVE MTO-CTA-NUMERO TO
034900                                       WS-T-CTA-NUMERO (WS-CTA-IDX)
035000                       MOVE MTO-CTA-TIPO   TO
035100                                       WS-T-CTA-TIPO (WS-CTA-IDX)
035200                    END-IF
035300              END-SEARCH
035400           END-IF.
035500
035600       2300-VALIDAR-CAMBIO-F. EXIT.
035700
035800
035900      *-----------------------------------------------------------------
036000      *    BAJA: SIEMPRE LOGICA -- SE MARCA LA CUENTA COMO INACTIVA.
036100       2400-VALIDAR-BAJA-I.
036200
036300           SET WS-CTA-IDX TO 1
036400           SEARCH ALL WS-TABLA-CTA
036500              AT END
036600                 SET WS-NO-ES-VALIDO TO TRUE
036700                 DISPLAY '*RECHAZO: CUENTA NO EXISTE - ' MTO-CTA-ID
036800              WHEN WS-T-CTA-ID (WS-CTA-IDX) = MTO-CTA-ID
036900                 MOVE 'I' TO WS-T-CTA-ESTADO (WS-CTA-IDX)
037000           END-SEARCH.
037100
037200       2400-VALIDAR-BAJA-F. EXIT.
037300
037400
037500      *-----------------------------------------------------------------
037600      *    FORMATO: NUMERO DE CUENTA 10 A 20 DIGITOS; TIPO DE CUENTA
037700      *    DEBE PERTENECER A LA LISTA CERRADA SAVINGS/CHECKING/CREDIT.
037800       2500-VALIDAR-CAMPOS-I.
037900
038000           SET WS-ES-VALIDO TO TRUE
038100
038200           MOVE ZEROS TO WS-ESPACIOS
038300           INSPECT MTO-CTA-NUMERO TALLYING WS-ESPACIOS FOR ALL SPACE
038400           COMPUTE WS-LARGO-CAMPO = 20 - WS-ESPACIOS
038500           IF WS-LARGO-CAMPO < 10 OR WS-LARGO-CAMPO > 20 OR
038600              MTO-CTA-NUMERO (1:WS-LARGO-CAMPO) IS NOT NUMERIC THEN
038700                 SET WS-NO-ES-VALIDO TO TRUE
038800                 DISPLAY '*RECHAZO: NUMERO DE CUENTA INVALIDO'
038900           END-IF
039000
039100           IF MTO-CTA-TIPO NOT = WS-TIPO-VALIDO (1) AND
039200              MTO-CTA-TIPO NOT = WS-TIPO-VALIDO (2) AND
039300              MTO-CTA-TIPO NOT = WS-TIPO-VALIDO (3) THEN
039400                 SET WS-NO-ES-VALIDO TO TRUE
039500                 DISPLAY '*RECHAZO: TIPO DE CUENTA INVALIDO - '
039600                                       MTO-CTA-TIPO
039700           END-IF.
039800
039900       2500-VALIDAR-CAMPOS-F. EXIT.
040000
040100
040200      *-----------------------------------------------------------------
040300       2600-BUSCAR-NUMERO-I.
040400
040500           SET WS-NO-SE-ENCONTRO TO TRUE
040600           PERFORM 2650-COMPARAR-NUMERO-I THRU 2650-COMPARAR-NUMERO-F
040700              VARYING WS-IDX-SERIAL FROM 1 BY 1
040800              UNTIL WS-IDX-SERIAL > WS-CTA-CANT
040900                 OR WS-SE-ENCONTRO.
041000
041100       2600-BUSCAR-NUMERO-F. EXIT.
041200
041300
041400      *-----------------------------------------------------------------
041500       2650-COMPARAR-NUMERO-I.
041600
041700           IF WS-T-CTA-NUMERO (WS-IDX-SERIAL) = MTO-CTA-NUMERO THEN
041800              SET WS-SE-ENCONTRO TO TRUE
041900           END-IF.
042000
042100       2650-COMPARAR-NUMERO-F. EXIT.
042200
042300
042400      *-----------------------------------------------------------------
042500       2700-BUSCAR-CLIENTE-I.
042600
042700           SET WS-CLI-IDX TO 1
042800           SET WS-NO-SE-ENCONTRO TO TRUE
042900           SEARCH ALL WS-TABLA-CLI
043000              AT END
043100                 CONTINUE
043200              WHEN WS-T-CLI-ID (WS-CLI-IDX) = MTO-CTA-CLI-ID
043300                 SET WS-SE-ENCONTRO TO TRUE
043400           END-SEARCH.
043500
043600       2700-BUSCAR-CLIENTE-F. EXIT.
043700
043800
043900      *-----------------------------------------------------------------
044000       9999-FINAL-I.
044100
044200           CLOSE CTAMTO
044300
044400           OPEN OUTPUT CTAMAE
044500           IF FS-CTAMAE IS NOT EQUAL '00' THEN
044600              DISPLAY '*PGMD3CAF ERROR EN OPEN CTAMAE SALIDA = '
044700                                       FS-CTAMAE
044800              MOVE 9999 TO RETURN-CODE
044900           ELSE
045000              SET WS-CTA-IDX TO 1
045100              PERFORM 9950-ESCRIBIR-CTA-I THRU 9950-ESCRIBIR-CTA-F
045200                 VARYING WS-CTA-IDX FROM 1 BY 1
045300                 UNTIL WS-CTA-IDX > WS-CTA-CANT
045400              CLOSE CTAMAE
045500           END-IF
045600
045700           DISPLAY '____________________________________________'
045800           DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-LEIDOS
045900           DISPLAY 'NOVEDADES ACEPTADAS   : ' WS-CANT-ACEPTADOS
046000           DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-RECHAZADOS.
046100
046200       9999-FINAL-F. EXIT.
046300
046400
046500      *-----------------------------------------------------------------
046600       9950-ESCRIBIR-CTA-I.
046700
046800           MOVE WS-TABLA-CTA (WS-CTA-IDX) TO REG-CUENTA
046900           WRITE REG-CUENTA.
047000
047100       9950-ESCRIBIR-CTA-F. EXIT.
