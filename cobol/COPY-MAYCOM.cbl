000100      *////////////////// (MAYCOM) ////////////////////////////////////
000200      ******************************************************************
000300      *     AREA DE COMUNICACION ENTRE PGMB6CAF (O CUALQUIER OTRO      *
000400      *     PROGRAMA QUE POSTEE MOVIMIENTOS) Y LA RUTINA DE MAYOR      *
000500      *     PGMRULMY.  SE INCLUYE POR COPY EN LA WORKING-STORAGE DEL   *
000600      *     LLAMADOR Y EN LA LINKAGE SECTION DEL LLAMADO.              *
000700      ******************************************************************
000800       01  LK-COMUNICACION.
000900      *     OPERACION SOLICITADA: 'GRB'=GRABAR ASIENTO ; 'FIN'=CERRAR
001000           03  LK-MAY-OPERACION    PIC X(03)       VALUE SPACES.
001100               88  LK-MAY-OP-GRABAR              VALUE 'GRB'.
001200               88  LK-MAY-OP-CERRAR              VALUE 'FIN'.
001300      *     CODIGO DE RETORNO DE LA RUTINA DE MAYOR
001400           03  LK-MAY-RETORNO      PIC 99          VALUE ZEROS.
001500               88  LK-MAY-OK                      VALUE 00.
001600               88  LK-MAY-RECHAZADO               VALUE 05.
001700           03  LK-MAY-MOV-ID       PIC 9(09)       VALUE ZEROS.
001800           03  LK-MAY-CTA-ID       PIC 9(09)       VALUE ZEROS.
001900           03  LK-MAY-CTA-NUMERO   PIC X(20)       VALUE SPACES.
002000           03  LK-MAY-FECHA        PIC 9(08)       VALUE ZEROS.
002100           03  LK-MAY-HORA         PIC 9(06)       VALUE ZEROS.
002200           03  LK-MAY-TIPO         PIC X(06)       VALUE SPACES.
002300           03  LK-MAY-IMPORTE      PIC S9(8)V99    VALUE ZEROS.
002400           03  LK-MAY-SALDO-ANT    PIC S9(8)V99    VALUE ZEROS.
002500           03  LK-MAY-SALDO-NUE    PIC S9(8)V99    VALUE ZEROS.
002600           03  FILLER              PIC X(20)       VALUE SPACES.
