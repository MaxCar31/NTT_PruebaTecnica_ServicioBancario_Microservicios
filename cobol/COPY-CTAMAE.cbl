000100      *////////////////// (CTAMAE) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT MAESTRO DE CUENTAS  (ACCOUNT-MASTER)                *
000400      *     LARGO REGISTRO = 61 BYTES                                  *
000500      *     ORGANIZACION SECUENCIAL, ORDENADO POR CTA-ID ASCENDENTE    *
000600      ******************************************************************
000700       01  REG-CUENTA.
000800      *     POSICION RELATIVA (01:09) NUMERO INTERNO DE CUENTA (CLAVE)
000900           03  CTA-ID              PIC 9(09)       VALUE ZEROS.
001000      *     POSICION RELATIVA (10:20) NUMERO DE CUENTA EXTERNO
001100      *     (10 A 20 DIGITOS, UNICO EN EL MAESTRO)
001200           03  CTA-NUMERO          PIC X(20)       VALUE SPACES.
001300      *     POSICION RELATIVA (30:10) TIPO DE CUENTA
001400      *     VALIDOS: 'SAVINGS   '; 'CHECKING  '; 'CREDIT    '
001500           03  CTA-TIPO            PIC X(10)       VALUE SPACES.
001600      *     POSICION RELATIVA (40:06) SALDO ACTUAL, EMPACADO
001700           03  CTA-SALDO           PIC S9(8)V99 COMP-3 VALUE ZEROS.
001800      *     POSICION RELATIVA (46:01) ESTADO  VALIDOS: 'A' ; 'I'
001900           03  CTA-ESTADO          PIC X(01)       VALUE SPACES.
002000               88  CTA-ACTIVA                       VALUE 'A'.
002100               88  CTA-INACTIVA                     VALUE 'I'.
002200      *     POSICION RELATIVA (47:09) CLIENTE TITULAR DE LA CUENTA
002300           03  CTA-CLI-ID          PIC 9(09)       VALUE ZEROS.
002400      *     POSICION RELATIVA (56:06) RESERVADO PARA USO FUTURO
002500           03  FILLER              PIC X(06)       VALUE SPACES.
