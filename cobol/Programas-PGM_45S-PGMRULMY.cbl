000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMRULMY.
000300       AUTHOR.        R ALVARIZA.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - AREA CUENTAS.
000500       DATE-WRITTEN.  03/14/1989.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800
000900      ******************************************************************
001000      *    SUBRUTINA DE VALIDACION Y GRABACION DE ASIENTOS DE MAYOR   *
001100      *    ===========================================================
001200      *    RECIBE POR LINKAGE UN MOVIMIENTO YA POSTEADO CONTRA UNA    *
001300      *    CUENTA (SALDO ANTERIOR Y SALDO NUEVO YA CALCULADOS POR EL  *
001400      *    LLAMADOR) Y GRABA EL ASIENTO CORRESPONDIENTE EN EL LIBRO   *
001500      *    MAYOR (ARCHIVO LIBMAY), QUE ES DE SOLO AGREGADO.           *
001600      *    EL LLAMADOR (PGMB6CAF) INVOCA ESTA RUTINA UNA VEZ POR CADA *
001700      *    MOVIMIENTO ACEPTADO, Y UNA VEZ MAS AL FINAL DE LA CORRIDA  *
001800      *    PARA CERRAR EL ARCHIVO DE MAYOR.                           *
001900      ******************************************************************
002000      *    HISTORIAL DE CAMBIOS
002100      *    -------------------
002200      *    14/03/1989  RAL  CR-0100  VERSION INICIAL, EXTRAIDA DE LA
002300      *                              RUTINA DE EJERCICIO DE CLASE 30.
002400      *    02/09/1991  MGZ  CR-0188  SE AGREGA VALIDACION DE IMPORTE
002500      *                              MAYOR A CERO ANTES DE GRABAR.
002600      *    22/05/1994  RAL  CR-0241  SE ARMA LA DESCRIPCION DEL
002700      *                              ASIENTO DENTRO DE LA RUTINA EN
002800      *                              LUGAR DE RECIBIRLA POR LINKAGE.
002900      *    11/01/1999  MGZ  CR-0355  AJUSTE DE SIGLO (Y2K) EN EL
003000      *                              ARMADO DE FECHA DE ASIENTO.
003100      *    19/07/2003  JOC  CR-0412  SE AGREGA OPERACION 'FIN' PARA
003200      *                              CERRAR EL ARCHIVO AL FINAL DE LA
003300      *                              CORRIDA EN LUGAR DE DEJARLO A
003400      *                              CRITERIO DEL SISTEMA OPERATIVO.
003500      *    05/10/2011  JOC  CR-0470  SE BLINDA CONTRA IMPORTE CERO Y
003600      *                              CONTRA SALDOS NO INFORMADOS.
003650      *    09/03/2012  JOC  CR-0479  LA DESCRIPCION DEL ASIENTO AHORA
003660      *                              MUESTRA EL IMPORTE CON SIGNO EN
003670      *                              LUGAR DEL VALOR ABSOLUTO.
003700      ******************************************************************
003800
003900      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
004600           UPSI-0 ON  STATUS IS WS-MAYOR-ABIERTO
004700                  OFF STATUS IS WS-MAYOR-CERRADO.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT LIBMAY ASSIGN TO DDLIBMAY
005200           FILE STATUS IS FS-LIBMAY.
005300
005400      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500       DATA DIVISION.
005600       FILE SECTION.
005700
005800       FD  LIBMAY
005900           BLOCK CONTAINS 0 RECORDS
006000           RECORDING MODE IS F.
006100           COPY COPY-LIBMAY.
006200
006300       WORKING-STORAGE SECTION.
006400      *========================*
006500
006600      *----   ARCHIVO   ----------------------------------------------
006700       77  FS-LIBMAY               PIC XX       VALUE SPACES.
006800       77  WS-PRIMERA-VEZ          PIC X        VALUE 'S'.
006900           88  WS-ES-PRIMERA-VEZ                VALUE 'S'.
007000           88  WS-NO-ES-PRIMERA-VEZ             VALUE 'N'.
007100
007200      *----   CONTADORES (COMP PARA RENDIMIENTO)   --------------------
007300       77  WS-MAY-CONTADOR         PIC 9(09)    COMP     VALUE ZEROS.
007400       77  WS-MAY-RECHAZADOS       PIC 9(05)    COMP     VALUE ZEROS.
007500
007600      *----   AREA DE TRABAJO PARA EL IMPORTE, CON VISTA ALTERNATIVA
007700      *       EN BYTES PARA DIAGNOSTICO DE VOLCADO EN PRODUCCION
007800       01  WS-AREA-IMPORTE.
007900           03  WS-IMPORTE-EMPACADO PIC S9(8)V99 COMP-3   VALUE ZEROS.
008000       01  WS-AREA-IMPORTE-R REDEFINES WS-AREA-IMPORTE.
008100           03  WS-IMPORTE-BYTES    PIC X(06).
008200
008300      *----   AREA DE FECHA/HORA DEL ASIENTO, CON VISTA DESCOMPUESTA
008400      *       POR SIGLO/ANIO/MES/DIA PARA EL AJUSTE DE SIGLO (Y2K)
008500       01  WS-AREA-FECHA-ASIENTO.
008600           03  WS-FH-FECHA         PIC 9(08)    VALUE ZEROS.
008700           03  WS-FH-HORA          PIC 9(06)    VALUE ZEROS.
008800       01  WS-AREA-FECHA-ASIENTO-R REDEFINES WS-AREA-FECHA-ASIENTO.
008900           03  WS-FH-SIGLO-ANIO    PIC 9(04).
009000           03  WS-FH-MES           PIC 9(02).
009100           03  WS-FH-DIA           PIC 9(02).
009200           03  WS-FH-HORA-R        PIC 9(06).
009300
009400      *----   AREA DE ARMADO DE LA DESCRIPCION DEL ASIENTO   -----------
009500       77  WS-IMPORTE-ABSOLUTO     PIC S9(8)V99 VALUE ZEROS.
009600       77  WS-IMPORTE-EDITADO      PIC -(7)9.99 VALUE ZEROS.
009700       77  WS-TIPO-TEXTO           PIC X(06)    VALUE SPACES.
009800       01  WS-DESCRIP-ARMADA.
009900           03  FILLER              PIC X(100)   VALUE SPACES.
010000       01  WS-DESCRIP-ARMADA-R REDEFINES WS-DESCRIP-ARMADA.
010100           03  WS-DESCRIP-TEXTO    PIC X(100).
010200
010300       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010400
010500      *-----------------------------------------------------------------
010600       LINKAGE SECTION.
010700      *================*
010800           COPY COPY-MAYCOM.
010900
011000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100       PROCEDURE DIVISION USING LK-COMUNICACION.
011200
011300       MAIN-PROGRAM.
011400
011500           PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
011600
011700           IF LK-MAY-OP-CERRAR THEN
011800              PERFORM 9000-CERRAR-I THRU 9000-CERRAR-F
011900           ELSE
012000              PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012100           END-IF.
012200
012300       MAIN-PROGRAM-F. GOBACK.
012400
012500
012600      *-----------------------------------------------------------------
012700       1000-INICIO-I.
012800
012900           MOVE ZEROS TO LK-MAY-RETORNO
013000
013100           IF WS-ES-PRIMERA-VEZ AND LK-MAY-OP-GRABAR THEN
013200              OPEN OUTPUT LIBMAY
013300              IF FS-LIBMAY IS NOT EQUAL '00' THEN
013400                 DISPLAY '*PGMRULMY ERROR EN OPEN LIBMAY = ' FS-LIBMAY
013500                 MOVE 9999 TO RETURN-CODE
013600              ELSE
013700                 SET WS-NO-ES-PRIMERA-VEZ TO TRUE
013800              END-IF
013900           END-IF.
014000
014100       1000-INICIO-F. EXIT.
014200
014300
014400      *-----------------------------------------------------------------
014500       2000-PROCESO-I.
014600
014700           PERFORM 2100-VALIDAR-MAYOR-I THRU 2100-VALIDAR-MAYOR-F.
014800
014900           IF LK-MAY-OK THEN
015000              PERFORM 2200-ARMAR-DESCRIP-I THRU 2200-ARMAR-DESCRIP-F
015100              PERFORM 2300-GRABAR-MAYOR-I  THRU 2300-GRABAR-MAYOR-F
015200           ELSE
015300              ADD 1 TO WS-MAY-RECHAZADOS
015400           END-IF.
015500
015600       2000-PROCESO-F. EXIT.
015700
015800
015900      *-----------------------------------------------------------------
016000      *    REGLA DE NEGOCIO: CUENTA, MOVIMIENTO Y TIPO DE ASIENTO SON
016100      *    OBLIGATORIOS, EL IMPORTE DEBE SER MAYOR A CERO (SE GRABA EL
016200      *    VALOR ABSOLUTO) Y LOS DOS SALDOS DEBEN VENIR INFORMADOS.
016300       2100-VALIDAR-MAYOR-I.
016400
016500           MOVE ZEROS TO LK-MAY-RETORNO
016600
016700           IF LK-MAY-CTA-ID = ZEROS OR
016800              LK-MAY-MOV-ID = ZEROS OR
016900              LK-MAY-TIPO   = SPACES OR
017000              LK-MAY-IMPORTE = ZEROS THEN
017100                 MOVE 05 TO LK-MAY-RETORNO
017200           END-IF.
017300
017400       2100-VALIDAR-MAYOR-F. EXIT.
017500
017600
017700      *-----------------------------------------------------------------
017800       2200-ARMAR-DESCRIP-I.
017900
018000           IF LK-MAY-IMPORTE < ZEROS THEN
018100              COMPUTE WS-IMPORTE-ABSOLUTO = LK-MAY-IMPORTE * -1
018200              MOVE 'Debit '  TO WS-TIPO-TEXTO
018300           ELSE
018400              MOVE LK-MAY-IMPORTE TO WS-IMPORTE-ABSOLUTO
018500              MOVE 'Credit' TO WS-TIPO-TEXTO
018600           END-IF
018700
018800           MOVE LK-MAY-IMPORTE      TO WS-IMPORTE-EDITADO
018900           MOVE SPACES TO WS-DESCRIP-ARMADA
019000           STRING WS-TIPO-TEXTO   DELIMITED BY SPACE
019100                  ' of '          DELIMITED BY SIZE
019200                  WS-IMPORTE-EDITADO DELIMITED BY SIZE
019300                  ' on account '  DELIMITED BY SIZE
019400                  LK-MAY-CTA-NUMERO DELIMITED BY SPACE
019500                  INTO WS-DESCRIP-TEXTO.
019600
019700       2200-ARMAR-DESCRIP-F. EXIT.
019800
019900
020000      *-----------------------------------------------------------------
020100       2300-GRABAR-MAYOR-I.
020200
020300           ADD 1 TO WS-MAY-CONTADOR
020400           MOVE WS-MAY-CONTADOR     TO MAY-ID
020500           MOVE LK-MAY-FECHA        TO MAY-FECHA WS-FH-FECHA
020600           MOVE LK-MAY-HORA         TO MAY-HORA  WS-FH-HORA
020700           MOVE LK-MAY-MOV-ID       TO MAY-MOV-ID
020800           MOVE LK-MAY-CTA-ID       TO MAY-CTA-ID
020900           MOVE LK-MAY-TIPO         TO MAY-TIPO
021000           MOVE WS-IMPORTE-ABSOLUTO TO MAY-IMPORTE WS-IMPORTE-EMPACADO
021100           MOVE LK-MAY-SALDO-ANT    TO MAY-SALDO-ANTERIOR
021200           MOVE LK-MAY-SALDO-NUE    TO MAY-SALDO-NUEVO
021300           MOVE WS-DESCRIP-TEXTO    TO MAY-DESCRIPCION
021400           MOVE 'SYSTEM'            TO MAY-INICIADO-POR
021500
021600           WRITE REG-MAYOR
021700           IF FS-LIBMAY IS NOT EQUAL '00' THEN
021800              DISPLAY '*PGMRULMY ERROR EN WRITE LIBMAY = ' FS-LIBMAY
021900              MOVE 9999 TO RETURN-CODE
022000              MOVE 05   TO LK-MAY-RETORNO
022100           END-IF.
022200
022300       2300-GRABAR-MAYOR-F. EXIT.
022400
022500
022600      *-----------------------------------------------------------------
022700       9000-CERRAR-I.
022800
022900           IF WS-NO-ES-PRIMERA-VEZ THEN
023000              CLOSE LIBMAY
023100              IF FS-LIBMAY IS NOT EQUAL '00' THEN
023200                 DISPLAY '*PGMRULMY ERROR EN CLOSE LIBMAY = ' FS-LIBMAY
023300                 MOVE 9999 TO RETURN-CODE
023400              END-IF
023500           END-IF
023600
023700           DISPLAY '*PGMRULMY ASIENTOS RECHAZADOS = ' WS-MAY-RECHAZADOS.
023800
023900       9000-CERRAR-F. EXIT.
