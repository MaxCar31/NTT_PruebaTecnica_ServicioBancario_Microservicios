000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMD2CAF.
000300       AUTHOR.        M GUTIERREZ.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - AREA CUENTAS.
000500       DATE-WRITTEN.  11/05/1990.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800
000900      ******************************************************************
001000      *    MANTENIMIENTO BATCH DE CLIENTES                             *
001100      *    ============================================================
001200      *    LEE UN ARCHIVO DE NOVEDADES DE CLIENTES (CLIMTO) CON TRES   *
001300      *    TIPOS DE OPERACION (ALTA/CAMBIO/BAJA), VALIDA CADA NOVEDAD  *
001400      *    CONTRA LAS REGLAS DEL AREA DE NEGOCIO Y ACTUALIZA EL        *
001500      *    MAESTRO DE CLIENTES (CLIMAE). LA BAJA ES SIEMPRE LOGICA     *
001600      *    (SE MARCA EL CLIENTE COMO INACTIVO, NUNCA SE BORRA).        *
001700      ******************************************************************
001800      *    HISTORIAL DE CAMBIOS
001900      *    -------------------
002000      *    11/05/1990  MGZ  CR-0170  VERSION INICIAL (SOLO ALTAS).
002100      *    19/02/1992  RAL  CR-0199  SE AGREGA LA OPERACION DE CAMBIO
002200      *                              CON VALIDACION DE DUPLICADOS DE
002300      *                              DOCUMENTO DE IDENTIDAD.
002400      *    30/10/1995  MGZ  CR-0260  SE AGREGA LA BAJA LOGICA.
002500      *    14/01/1999  RAL  CR-0357  AJUSTE DE SIGLO (Y2K), SIN IMPACTO
002600      *                              DIRECTO EN ESTE PROGRAMA PERO SE
002700      *                              REVISO POR PEDIDO DE AUDITORIA.
002800      *    09/03/2005  JOC  CR-0425  SE ENDURECE LA VALIDACION DE
002900      *                              CLAVE DE ACCESO (MAYUSCULA, DIGITO
003000      *                              Y CARACTER ESPECIAL OBLIGATORIOS).
003100      *    21/11/2013  JOC  CR-0480  SE REESCRIBE EL MAESTRO COMPLETO
003200      *                              DESDE TABLA EN MEMORIA EN LUGAR DE
003300      *                              USAR ACCESO AL AZAR SOBRE VSAM.
003400      ******************************************************************
003500
003600      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS CLASE-ALFABETICA IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
004300           CLASS CLASE-MAYUSCULA  IS 'A' THRU 'Z'
004400           CLASS CLASE-ESPECIAL   IS '!' '@' '#' '$' '%'
004500           UPSI-0 ON  STATUS IS WS-REPROCESO
004600                  OFF STATUS IS WS-SIN-REPROCESO.
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT CLIMTO  ASSIGN TO DDCLIMTO
005100           FILE STATUS IS FS-CLIMTO.
005200
005300           SELECT CLIMAE  ASSIGN TO DDCLIMAE
005400           FILE STATUS IS FS-CLIMAE.
005500
005600      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700       DATA DIVISION.
005800       FILE SECTION.
005900
006000       FD  CLIMTO
006100           BLOCK CONTAINS 0 RECORDS
006200           RECORDING MODE IS F.
006300           COPY COPY-CLIMTO.
006400
006500       FD  CLIMAE
006600           BLOCK CONTAINS 0 RECORDS
006700           RECORDING MODE IS F.
006800           COPY COPY-CLIMAE.
006900
007000       WORKING-STORAGE SECTION.
007100      *========================*
007200
007300       77  FS-CLIMTO                PIC XX       VALUE SPACES.
007400       77  FS-CLIMAE                PIC XX       VALUE SPACES.
007500
007600       77  WS-STATUS-FIN            PIC X.
007700           88  WS-FIN-LECTURA                     VALUE 'Y'.
007800           88  WS-NO-FIN-LECTURA                  VALUE 'N'.
007900
008000       77  WS-CLI-CANT              PIC 9(05)    COMP     VALUE ZEROS.
008100
008200      *----   TABLA DE CLIENTES EN MEMORIA, CARGADA DESDE CLIMAE Y
008300      *       REGRABADA COMPLETA AL FINAL DE LA CORRIDA   --------------
008400       01  WS-TABLA-CLIENTES.
008500           03  WS-TABLA-CLI OCCURS 1 TO 5000 TIMES
008600               DEPENDING ON WS-CLI-CANT
008700               ASCENDING KEY IS WS-T-CLI-ID
008800               INDEXED BY WS-CLI-IDX.
008900               05  WS-T-CLI-ID          PIC 9(09).
009000               05  WS-T-CLI-NOMBRE      PIC X(100).
009100               05  WS-T-CLI-GENERO      PIC X(01).
009200               05  WS-T-CLI-IDENTIF     PIC X(15).
009300               05  WS-T-CLI-DOMICILIO   PIC X(200).
009400               05  WS-T-CLI-TELEFONO    PIC X(15).
009500               05  WS-T-CLI-CLAVE       PIC X(60).
009600               05  WS-T-CLI-ESTADO      PIC X(01).
009700
009800      *----   INDICE AUXILIAR DE BUSQUEDA SERIAL (COMP)   --------------
009900       77  WS-IDX-SERIAL             PIC 9(05)    COMP     VALUE ZEROS.
010000       77  WS-IDX-CARACTER           PIC 9(03)    COMP     VALUE ZEROS.
010100       77  WS-ENCONTRADO             PIC X        VALUE 'N'.
010200           88  WS-SE-ENCONTRO                      VALUE 'S'.
010300           88  WS-NO-SE-ENCONTRO                   VALUE 'N'.
010400
010500      *----   CONTADORES DE CORRIDA (COMP)   ---------------------------
010600       77  WS-CANT-LEIDOS            PIC 9(07)    COMP     VALUE ZEROS.
010700       77  WS-CANT-ACEPTADOS         PIC 9(07)    COMP     VALUE ZEROS.
010800       77  WS-CANT-RECHAZADOS        PIC 9(07)    COMP     VALUE ZEROS.
010900
011000      *----   AREA DE CALCULO DE LARGO DE CAMPO, CON VISTA ALTERNATIVA
011100      *       NUMERICA PARA COMPARACIONES (NO SE USAN FUNCIONES)   -----
011200       01  WS-AREA-LARGO.
011300           03  WS-ESPACIOS           PIC 9(03)   VALUE ZEROS.
011400       01  WS-AREA-LARGO-R REDEFINES WS-AREA-LARGO.
011500           03  WS-ESPACIOS-R         PIC 9(03).
011600       77  WS-LARGO-CAMPO            PIC 9(03)   VALUE ZEROS.
011700
011800      *----   BANDERAS DE VALIDACION DE CLAVE   ------------------------
011900       77  WS-HAY-MAYUSCULA          PIC X       VALUE 'N'.
012000           88  WS-TIENE-MAYUSCULA                 VALUE 'S'.
012100       77  WS-HAY-DIGITO             PIC X       VALUE 'N'.
012200           88  WS-TIENE-DIGITO                    VALUE 'S'.
012300       77  WS-HAY-ESPECIAL           PIC X       VALUE 'N'.
012400           88  WS-TIENE-ESPECIAL                  VALUE 'S'.
012500
012600       77  WS-VALIDO                 PIC X       VALUE 'S'.
012700           88  WS-ES-VALIDO                       VALUE 'S'.
012800           88  WS-NO-ES-VALIDO                    VALUE 'N'.
012900
013000      *----   VISTA ALTERNATIVA DE UN CARACTER DE LA CLAVE PARA EL
013100      *       BARRIDO CARACTER POR CARACTER   --------------------------
013200       01  WS-AREA-CLAVE.
013300           03  WS-CLAVE-TEXTO         PIC X(60).
013400       01  WS-AREA-CLAVE-R REDEFINES WS-AREA-CLAVE.
013500           03  WS-CLAVE-CARACTER OCCURS 60 TIMES PIC X(01).
013600
013700      *----   VISTA DE VOLCADO DEL PRIMER REGISTRO DE LA TABLA PARA
013800      *       DIAGNOSTICO EN PRODUCCION (PEDIDO DE AUDITORIA)   --------
013900       01  WS-AREA-VOLCADO-CLI.
014000           03  WS-VOLCADO-ID          PIC 9(09).
014100           03  WS-VOLCADO-RESTO       PIC X(392).
014200       01  WS-AREA-VOLCADO-CLI-R REDEFINES WS-AREA-VOLCADO-CLI.
014300           03  WS-VOLCADO-BYTES       PIC X(401).
014400
014500       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014600
014700      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014800       PROCEDURE DIVISION.
014900
015000       MAIN-PROGRAM-I.
015100
015200           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015300           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015400                                   UNTIL WS-FIN-LECTURA.
015500           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015600
015700       MAIN-PROGRAM-F. GOBACK.
015800
015900
016000      *-----------------------------------------------------------------
016100       1000-INICIO-I.
016200
016300           SET WS-NO-FIN-LECTURA TO TRUE
016400
016500           OPEN INPUT CLIMAE
016600           IF FS-CLIMAE IS NOT EQUAL '00' THEN
016700              DISPLAY '*PGMD2CAF ERROR EN OPEN CLIMAE = ' FS-CLIMAE
016800              MOVE 9999 TO RETURN-CODE
016900              SET WS-FIN-LECTURA TO TRUE
017000           END-IF
017100
017200           PERFORM 1100-CARGAR-CLIENTES-I THRU 1100-CARGAR-CLIENTES-F
017300               UNTIL FS-CLIMAE IS EQUAL '10' OR WS-FIN-LECTURA
017400
017500           CLOSE CLIMAE
017600
017700           OPEN INPUT CLIMTO
017800           IF FS-CLIMTO IS NOT EQUAL '00' THEN
017900              DISPLAY '*PGMD2CAF ERROR EN OPEN CLIMTO = ' FS-CLIMTO
018000              MOVE 9999 TO RETURN-CODE
018100              SET WS-FIN-LECTURA TO TRUE
018200           END-IF.
018300
018400       1000-INICIO-F. EXIT.
018500
018600
018700      *-----------------------------------------------------------------
018800       1100-CARGAR-CLIENTES-I.
018900
019000           READ CLIMAE INTO WS-TABLA-CLI (WS-CLI-CANT + 1)
019100           EVALUATE FS-CLIMAE
019200              WHEN '00'
019300                 ADD 1 TO WS-CLI-CANT
019400              WHEN '10'
019500                 CONTINUE
019600              WHEN OTHER
019700                 DISPLAY '*PGMD2CAF ERROR EN LECTURA CLIMAE = '
019800                                          FS-CLIMAE
019900                 MOVE 9999 TO RETURN-CODE
020000                 SET WS-FIN-LECTURA TO TRUE
020100           END-EVALUATE.
020200
020300       1100-CARGAR-CLIENTES-F. EXIT.
020400
020500
020600      *-----------------------------------------------------------------
020700       2000-PROCESO-I.
020800
020900           READ CLIMTO
021000           EVALUATE FS-CLIMTO
021100              WHEN '00'
021200                 ADD 1 TO WS-CANT-LEIDOS
021300                 PERFORM 2100-PROCESAR-NOVEDAD-I
021400                    THRU 2100-PROCESAR-NOVEDAD-F
021500              WHEN '10'
021600                 SET WS-FIN-LECTURA TO TRUE
021700              WHEN OTHER
021800                 DISPLAY '*PGMD2CAF ERROR EN LECTURA CLIMTO = '
021900                                          FS-CLIMTO
022000                 SET WS-FIN-LECTURA TO TRUE
022100           END-EVALUATE.
022200
022300       2000-PROCESO-F. EXIT.
022400
022500
022600      *-----------------------------------------------------------------
022700       2100-PROCESAR-NOVEDAD-I.
022800
022900           SET WS-ES-VALIDO TO TRUE
023000
023100           EVALUATE TRUE
023200              WHEN MTO-CLI-ALTA
023300                 PERFORM 2200-VALIDAR-ALTA-I THRU 2200-VALIDAR-ALTA-F
023400              WHEN MTO-CLI-CAMBIO
023500                 PERFORM 2300-VALIDAR-CAMBIO-I
023600                    THRU 2300-VALIDAR-CAMBIO-F
023700              WHEN MTO-CLI-BAJA
023800                 PERFORM 2400-VALIDAR-BAJA-I THRU 2400-VALIDAR-BAJA-F
023900              WHEN OTHER
024000                 SET WS-NO-ES-VALIDO TO TRUE
024100                 DISPLAY '*RECHAZO: TIPO DE OPERACION DESCONOCIDO'
024200           END-EVALUATE
024300
024400           IF WS-ES-VALIDO THEN
024500              ADD 1 TO WS-CANT-ACEPTADOS
024600           ELSE
024700              ADD 1 TO WS-CANT-RECHAZADOS
024800           END-IF.
024900
025000       2100-PROCESAR-NOVEDAD-F. EXIT.
025100
025200
025300      *-----------------------------------------------------------------
025400      *    ALTA: EL DOCUMENTO DE IDENTIDAD NO DEBE EXISTIR EN OTRO
025500      *    CLIENTE. EL CLIENTE NUEVO QUEDA SIEMPRE ACTIVO.
025600       2200-VALIDAR-ALTA-I.
025700
025800           PERFORM 2500-VALIDAR-CAMPOS-I THRU 2500-VALIDAR-CAMPOS-F
025900
026000           IF WS-ES-VALIDO THEN
026100              PERFORM 2600-BUSCAR-IDENTIF-I THRU 2600-BUSCAR-IDENTIF-F
026200              IF WS-SE-ENCONTRO THEN
026300                 SET WS-NO-ES-VALIDO TO TRUE
026400                 DISPLAY '*RECHAZO: IDENTIFICACION DUPLICADA - '
026500                                          MTO-CLI-IDENTIF
026600              ELSE
026700                 ADD 1 TO WS-CLI-CANT
026800                 MOVE MTO-CLI-ID         TO WS-T-CLI-ID (WS-CLI-CANT)
026900                 MOVE MTO-CLI-NOMBRE     TO
027000                                       WS-T-CLI-NOMBRE (WS-CLI-CANT)
027100                 MOVE MTO-CLI-GENERO     TO
027200                                       WS-T-CLI-GENERO (WS-CLI-CANT)
027300                 MOVE MTO-CLI-IDENTIF    TO
027400                                       WS-T-CLI-IDENTIF (WS-CLI-CANT)
027500                 MOVE MTO-CLI-DOMICILIO  TO
027600                                       WS-T-CLI-DOMICILIO (WS-CLI-CANT)
027700                 MOVE MTO-CLI-TELEFONO   TO
027800                                       WS-T-CLI-TELEFONO (WS-CLI-CANT)
027900                 MOVE MTO-CLI-CLAVE      TO
028000                                       WS-T-CLI-CLAVE (WS-CLI-CANT)
028100                 MOVE 'A'                TO
028200                                       WS-T-CLI-ESTADO (WS-CLI-CANT)
028300              END-IF
028400           END-IF.
028500
028600       2200-VALIDAR-ALTA-F. EXIT.
028700
028800
028900      *-----------------------------------------------------------------
029000      *    CAMBIO: SI EL DOCUMENTO DE IDENTIDAD CAMBIA, EL NUEVO VALOR
029100      *    NO DEBE PERTENECER A OTRO CLIENTE.
029200       2300-VALIDAR-CAMBIO-I.
029300
029400           PERFORM 2500-VALIDAR-CAMPOS-I THRU 2500-VALIDAR-CAMPOS-F
029500
029600           IF WS-ES-VALIDO THEN
029700              SET WS-CLI-IDX TO 1
029800              SEARCH ALL WS-TABLA-CLI
029900                 AT END
030000                    SET WS-NO-ES-VALIDO TO TRUE
030100                    DISPLAY '*RECHAZO: CLIENTE NO EXISTE - '
030200                                             MTO-CLI-ID
030300                 WHEN WS-T-CLI-ID (WS-CLI-IDX) = MTO-CLI-ID
030400                    IF WS-T-CLI-IDENTIF (WS-CLI-IDX)
030500                                     NOT = MTO-CLI-IDENTIF THEN
030600                       PERFORM 2600-BUSCAR-IDENTIF-I
030700                          THRU 2600-BUSCAR-IDENTIF-F
030800                    ELSE
030900                       SET WS-NO-SE-ENCONTRO TO TRUE
031000                    END-IF
031100                    IF WS-SE-ENCONTRO THEN
031200                       SET WS-NO-ES-VALIDO TO TRUE
031300                       DISPLAY
031400                          '*RECHAZO: IDENTIFICACION DUPLICADA - '
031500                                             MTO-CLI-IDENTIF
031600                    ELSE
031700                       MOVE MTO-CLI-NOMBRE    TO
031800                                       WS-T-CLI-NOMBRE (WS-CLI-IDX)
031900                       MOVE MTO-CLI-GENERO    TO
032000                                       WS-T-CLI-GENERO (WS-CLI-IDX)
032100                       MOVE MTO-CLI-IDENTIF   TO
032200                                       WS-T-CLI-IDENTIF (WS-CLI-IDX)
032300                       MOVE MTO-CLI-DOMICILIO TO
032400                                       WS-T-CLI-DOMICILIO (WS-CLI-IDX)
032500                       MOVE MTO-CLI-TELEFONO  TO
032600                                       WS-T-CLI-TELEFONO (WS-CLI-IDX)
032700                       MOVE MTO-CLI-CLAVE     TO
032800                                       WS-T-CLI-CLAVE (WS-CLI-IDX)
032900                    END-IF
033000              END-SEARCH
033100           END-IF.
033200
033300       2300-VALIDAR-CAMBIO-F. EXIT.
033400
033500
033600      *-----------------------------------------------------------------
033700      *    BAJA: SIEMPRE LOGICA -- SE MARCA EL CLIENTE COMO INACTIVO.
033800       2400-VALIDAR-BAJA-I.
033900
034000           SET WS-CLI-IDX TO 1
034100           SEARCH ALL WS-TABLA-CLI
034200              AT END
034300                 SET WS-NO-ES-VALIDO TO TRUE
034400                 DISPLAY '*RECHAZO: CLIENTE NO EXISTE - ' MTO-CLI-ID
034500              WHEN WS-T-CLI-ID (WS-CLI-IDX) = MTO-CLI-ID
034600                 MOVE 'I' TO WS-T-CLI-ESTADO (WS-CLI-IDX)
034700           END-SEARCH.
034800
034900       2400-VALIDAR-BAJA-F. EXIT.
035000
035100
035200      *-----------------------------------------------------------------
035300      *    VALIDACION DE FORMATO DE CAMPOS, COMUN A ALTA Y CAMBIO.
035400       2500-VALIDAR-CAMPOS-I.
035500
035600           SET WS-ES-VALIDO TO TRUE
035700
035800           IF MTO-CLI-NOMBRE = SPACES OR
035900              MTO-CLI-NOMBRE IS NOT CLASE-ALFABETICA THEN
036000                 SET WS-NO-ES-VALIDO TO TRUE
036100                 DISPLAY '*RECHAZO: NOMBRE INVALIDO'
036200           END-IF
036300
036400           IF MTO-CLI-GENERO NOT = 'M' AND MTO-CLI-GENERO NOT = 'F'
036500              THEN
036600                 SET WS-NO-ES-VALIDO TO TRUE
036700                 DISPLAY '*RECHAZO: GENERO INVALIDO'
036800           END-IF
036900
037000           MOVE ZEROS TO WS-ESPACIOS
037100           INSPECT MTO-CLI-IDENTIF TALLYING WS-ESPACIOS
037200                   FOR ALL SPACE
037300           COMPUTE WS-LARGO-CAMPO = 15 - WS-ESPACIOS
037400           IF WS-LARGO-CAMPO < 8 OR WS-LARGO-CAMPO > 12 OR
037500              MTO-CLI-IDENTIF (1:WS-LARGO-CAMPO) IS NOT NUMERIC THEN
037600                 SET WS-NO-ES-VALIDO TO TRUE
037700                 DISPLAY '*RECHAZO: IDENTIFICACION INVALIDA'
037800           END-IF
037900
038000           IF MTO-CLI-DOMICILIO = SPACES THEN
038100              SET WS-NO-ES-VALIDO TO TRUE
038200              DISPLAY '*RECHAZO: DOMICILIO VACIO'
038300           END-IF
038400
038500           PERFORM 2700-VALIDAR-TELEFONO-I
038600              THRU 2700-VALIDAR-TELEFONO-F
038700           PERFORM 2800-VALIDAR-CLAVE-I THRU 2800-VALIDAR-CLAVE-F.
038800
038900       2500-VALIDAR-CAMPOS-F. EXIT.
039000
039100
039200      *-----------------------------------------------------------------
039300       2600-BUSCAR-IDENTIF-I.
039400
039500           SET WS-NO-SE-ENCONTRO TO TRUE
039600           PERFORM 2650-COMPARAR-IDENTIF-I THRU 2650-COMPARAR-IDENTIF-F
039700              VARYING WS-IDX-SERIAL FROM 1 BY 1
039800              UNTIL WS-IDX-SERIAL > WS-CLI-CANT
039900                 OR WS-SE-ENCONTRO.
040000
040100       2600-BUSCAR-IDENTIF-F. EXIT.
040200
040300
040400      *-----------------------------------------------------------------
040500       2650-COMPARAR-IDENTIF-I.
040600
040700           IF WS-T-CLI-IDENTIF (WS-IDX-SERIAL) = MTO-CLI-IDENTIF THEN
040800              SET WS-SE-ENCONTRO TO TRUE
040900           END-IF.
041000
041100       2650-COMPARAR-IDENTIF-F. EXIT.
041200
041300
041400      *-----------------------------------------------------------------
041500      *    TELEFONO: 7 A 15 DIGITOS, CON '+' INICIAL OPCIONAL.
041600       2700-VALIDAR-TELEFONO-I.
041700
041800           MOVE ZEROS TO WS-ESPACIOS
041900           INSPECT MTO-CLI-TELEFONO TALLYING WS-ESPACIOS
042000                   FOR ALL SPACE
042100           COMPUTE WS-LARGO-CAMPO = 15 - WS-ESPACIOS
042200
042300           IF WS-LARGO-CAMPO = ZEROS THEN
042400              SET WS-NO-ES-VALIDO TO TRUE
042500              DISPLAY '*RECHAZO: TELEFONO VACIO'
042600           ELSE
042700              IF MTO-CLI-TELEFONO (1:1) = '+' THEN
042800                 IF WS-LARGO-CAMPO < 8 OR WS-LARGO-CAMPO > 16 OR
042900                    MTO-CLI-TELEFONO (2:WS-LARGO-CAMPO - 1)
043000                                     IS NOT NUMERIC THEN
043100                       SET WS-NO-ES-VALIDO TO TRUE
043200                       DISPLAY '*RECHAZO: TELEFONO INVALIDO'
043300                 END-IF
043400              ELSE
043500                 IF WS-LARGO-CAMPO < 7 OR WS-LARGO-CAMPO > 15 OR
043600                    MTO-CLI-TELEFONO (1:WS-LARGO-CAMPO)
043700                                     IS NOT NUMERIC THEN
043800                       SET WS-NO-ES-VALIDO TO TRUE
043900                       DISPLAY '*RECHAZO: TELEFONO INVALIDO'
044000                 END-IF
044100              END-IF
044200           END-IF.
044300
044400       2700-VALIDAR-TELEFONO-F. EXIT.
044500
044600
044700      *-----------------------------------------------------------------
044800      *    CLAVE: MINIMO 8 CARACTERES, CON MAYUSCULA, DIGITO Y UN
044900      *    CARACTER ESPECIAL DE '!@#$%' COMO MINIMO.
045000       2800-VALIDAR-CLAVE-I.
045100
045200           MOVE ZEROS TO WS-ESPACIOS
045300           INSPECT MTO-CLI-CLAVE TALLYING WS-ESPACIOS FOR ALL SPACE
045400           COMPUTE WS-LARGO-CAMPO = 60 - WS-ESPACIOS
045500
045600           IF WS-LARGO-CAMPO < 8 THEN
045700              SET WS-NO-ES-VALIDO TO TRUE
045800              DISPLAY '*RECHAZO: CLAVE DEMASIADO CORTA'
045900           ELSE
046000              MOVE MTO-CLI-CLAVE TO WS-CLAVE-TEXTO
046100              MOVE 'N' TO WS-HAY-MAYUSCULA
046200              MOVE 'N' TO WS-HAY-DIGITO
046300              MOVE 'N' TO WS-HAY-ESPECIAL
046400
046500              PERFORM 2850-BARRER-CARACTER-I THRU 2850-BARRER-CARACTER-F
046600                 VARYING WS-IDX-CARACTER FROM 1 BY 1
046700                 UNTIL WS-IDX-CARACTER > WS-LARGO-CAMPO
046800
046900              IF NOT WS-TIENE-MAYUSCULA OR
047000                 NOT WS-TIENE-DIGITO   OR
047100                 NOT WS-TIENE-ESPECIAL THEN
047200                    SET WS-NO-ES-VALIDO TO TRUE
047300                    DISPLAY '*RECHAZO: CLAVE NO CUMPLE COMPLEJIDAD'
047400              END-IF
047500           END-IF.
047600
047700       2800-VALIDAR-CLAVE-F. EXIT.
047800
047900
048000      *-----------------------------------------------------------------
048100       2850-BARRER-CARACTER-I.
048200
048300           IF WS-CLAVE-CARACTER (WS-IDX-CARACTER) IS CLASE-MAYUSCULA
048400              THEN
048500                 SET WS-TIENE-MAYUSCULA TO TRUE
048600           END-IF
048700           IF WS-CLAVE-CARACTER (WS-IDX-CARACTER) IS NUMERIC THEN
048800              SET WS-TIENE-DIGITO TO TRUE
048900           END-IF
049000           IF WS-CLAVE-CARACTER (WS-IDX-CARACTER) IS CLASE-ESPECIAL
049100              THEN
049200                 SET WS-TIENE-ESPECIAL TO TRUE
049300           END-IF.
049400
049500       2850-BARRER-CARACTER-F. EXIT.
049600
049700
049800      *-----------------------------------------------------------------
049900       9999-FINAL-I.
050000
050100           CLOSE CLIMTO
050200
050300           OPEN OUTPUT CLIMAE
050400           IF FS-CLIMAE IS NOT EQUAL '00' THEN
050500              DISPLAY '*PGMD2CAF ERROR EN OPEN CLIMAE SALIDA = '
050600                                       FS-CLIMAE
050700              MOVE 9999 TO RETURN-CODE
050800           ELSE
050900              SET WS-CLI-IDX TO 1
051000              PERFORM 9950-ESCRIBIR-CLI-I THRU 9950-ESCRIBIR-CLI-F
051100                 VARYING WS-CLI-IDX FROM 1 BY 1
051200                 UNTIL WS-CLI-IDX > WS-CLI-CANT
051300              CLOSE CLIMAE
051400           END-IF
051500
051600           DISPLAY '____________________________________________'
051700           DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-LEIDOS
051800           DISPLAY 'NOVEDADES ACEPTADAS   : ' WS-CANT-ACEPTADOS
051900           DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-RECHAZADOS.
052000
052100       9999-FINAL-F. EXIT.
052200
052300
052400      *-----------------------------------------------------------------
052500       9950-ESCRIBIR-CLI-I.
052600
052700           MOVE WS-TABLA-CLI (WS-CLI-IDX) TO REG-CLIENTE
052800           WRITE REG-CLIENTE.
052900
053000       9950-ESCRIBIR-CLI-F. EXIT.
