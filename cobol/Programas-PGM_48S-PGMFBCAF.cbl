000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMFBCAF.
000300       AUTHOR.        J O CORIA.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - AREA CUENTAS.
000500       DATE-WRITTEN.  09/09/1994.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800
000900      ******************************************************************
001000      *    ESTADO DE CUENTA DEL CLIENTE                                 
001100      *    ============================================================
001200      *    LEE LA TARJETA DE PARAMETROS (CLIENTE, CUENTA OPCIONAL Y     
001300      *    PERIODO), ARMA LA LISTA DE CUENTAS A INFORMAR, RECORRE EL    
001400      *    LIBRO MAYOR (LIBMAY) POR CUENTA Y PERIODO, Y EMITE EL        
001500      *    ESTADO DE CUENTA CON RESUMEN POR CUENTA Y DETALLE DE         
001600      *    MOVIMIENTOS, CON CORTE DE CONTROL POR CUENTA.                
001700      ******************************************************************
001800      *    HISTORIAL DE CAMBIOS
001900      *    -------------------
002000      *    09/09/1994  JOC  CR-0249  VERSION INICIAL, SOLO RESUMEN.
002100      *    17/04/1996  RAL  CR-0271  SE AGREGA EL DETALLE DE            
002200      *                              MOVIMIENTOS CON CORTE POR CUENTA.
002300      *    22/01/1999  MGZ  CR-0359  AJUSTE DE SIGLO (Y2K) SOBRE LAS
002400      *                              FECHAS DE PARAMETRO Y DE MAYOR.
002500      *    11/09/2001  JOC  CR-0389  SE PERMITE INFORMAR UNA UNICA
002600      *                              CUENTA DEL CLIENTE (ANTES SIEMPRE
002700      *                              SE INFORMABAN TODAS).
002800      *    06/05/2010  RAL  CR-0463  SE CARGA EL MAYOR COMPLETO EN
002900      *                              TABLA PARA EVITAR RELECTURAS POR
003000      *                              CADA CUENTA DEL CLIENTE.
003100      ******************************************************************
003200
003300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
004000           UPSI-0 ON  STATUS IS WS-REPROCESO
004100                  OFF STATUS IS WS-SIN-REPROCESO.
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT PARMET  ASSIGN TO DDPARMET
004600           FILE STATUS IS FS-PARMET.
004700
004800           SELECT CLIMAE  ASSIGN TO DDCLIMAE
004900           FILE STATUS IS FS-CLIMAE.
005000
005100           SELECT CTAMAE  ASSIGN TO DDCTAMAE
005200           FILE STATUS IS FS-CTAMAE.
005300
005400           SELECT LIBMAY  ASSIGN TO DDLIBMAY
005500           FILE STATUS IS FS-LIBMAY.
005600
005700           SELECT LISTADO ASSIGN TO DDLISTA
005800           FILE STATUS IS FS-LISTADO.
005900
006000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100       DATA DIVISION.
006200       FILE SECTION.
006300
006400       FD  PARMET
006500           BLOCK CONTAINS 0 RECORDS
006600           RECORDING MODE IS F.
006700           COPY COPY-STMPRM.
006800
006900       FD  CLIMAE
007000           BLOCK CONTAINS 0 RECORDS
007100           RECORDING MODE IS F.
007200           COPY COPY-CLIMAE.
007300
007400       FD  CTAMAE
007500           BLOCK CONTAINS 0 RECORDS
007600           RECORDING MODE IS F.
007700           COPY COPY-CTAMAE.
007800
007900       FD  LIBMAY
008000           BLOCK CONTAINS 0 RECORDS
008100           RECORDING MODE IS F.
008200           COPY COPY-LIBMAY.
008300
008400       FD  LISTADO
008500           BLOCK CONTAINS 0 RECORDS
008600           RECORDING MODE IS F.
008700       01  REG-SALIDA      PIC X(132).
008800
008900       WORKING-STORAGE SECTION.
009000      *========================*
009100
009200       77  FS-PARMET                PIC XX       VALUE SPACES.
009300       77  FS-CLIMAE                PIC XX       VALUE SPACES.
009400       77  FS-CTAMAE                PIC XX       VALUE SPACES.
009500       77  FS-LIBMAY                PIC XX       VALUE SPACES.
009600       77  FS-LISTADO               PIC XX       VALUE SPACES.
009700
009800       77  WS-STATUS-FIN            PIC X        VALUE 'N'.
009900           88  WS-FIN-LECTURA                     VALUE 'Y'.
010000           88  WS-NO-FIN-LECTURA                  VALUE 'N'.
010100
010200       77  WS-ERROR-FATAL           PIC X        VALUE 'N'.
010300           88  WS-HAY-ERROR-FATAL                 VALUE 'S'.
010400           88  WS-NO-HAY-ERROR-FATAL               VALUE 'N'.
010500
010600      *----   CANTIDADES DE LAS TABLAS EN MEMORIA (COMP)   -------------
010700       77  WS-CLI-CANT              PIC 9(05)    COMP     VALUE ZEROS.
010800       77  WS-CTA-CANT              PIC 9(05)    COMP     VALUE ZEROS.
010900       77  WS-MAY-CANT              PIC 9(07)    COMP     VALUE ZEROS.
011000       77  WS-SEL-CANT              PIC 9(05)    COMP     VALUE ZEROS.
011100
011200      *----   TABLA DE CLIENTES   --------------------------------------
011300       01  WS-TABLA-CLIENTES.
011400           03  WS-TABLA-CLI OCCURS 1 TO 5000 TIMES
011500               DEPENDING ON WS-CLI-CANT
011600               ASCENDING KEY IS WS-T-CLI-ID
011700               INDEXED BY WS-CLI-IDX.
011800               05  WS-T-CLI-ID          PIC 9(09).
011900               05  WS-T-CLI-NOMBRE      PIC X(100).
012000               05  FILLER               PIC X(292).
012100
012200      *----   TABLA DE CUENTAS   ---------------------------------------
012300       01  WS-TABLA-CUENTAS.
012400           03  WS-TABLA-CTA OCCURS 1 TO 9999 TIMES
012500               DEPENDING ON WS-CTA-CANT
012600               ASCENDING KEY IS WS-T-CTA-ID
012700               INDEXED BY WS-CTA-IDX.
012800               05  WS-T-CTA-ID       PIC 9(09).
012900               05  WS-T-CTA-NUMERO   PIC X(20).
013000               05  WS-T-CTA-TIPO     PIC X(10).
013100               05  WS-T-CTA-SALDO    PIC S9(8)V99 COMP-3.
013200               05  WS-T-CTA-ESTADO   PIC X(01).
013300               05  WS-T-CTA-CLI-ID   PIC 9(09).
013400
013500      *----   TABLA DEL LIBRO MAYOR, CARGADA TAL COMO FUE GRABADA POR
013600      *       PGMRULMY -- YA VIENE EN ORDEN CRONOLOGICO ASCENDENTE   ---
013700       01  WS-TABLA-MAYOR.
013800           03  WS-TABLA-MAY OCCURS 1 TO 200000 TIMES
013900               DEPENDING ON WS-MAY-CANT
014000               INDEXED BY WS-MAY-IDX.
014100               05  WS-M-CTA-ID        PIC 9(09).
014200               05  WS-M-FECHA         PIC 9(08).
014300               05  WS-M-HORA          PIC 9(06).
014400               05  WS-M-TIPO          PIC X(06).
014500               05  WS-M-IMPORTE       PIC S9(8)V99 COMP-3.
014600               05  WS-M-SALDO-ANT     PIC S9(8)V99 COMP-3.
014700               05  WS-M-SALDO-NUE     PIC S9(8)V99 COMP-3.
014800
014900      *----   LISTA DE CUENTAS SELECCIONADAS PARA EL CORTE (INDICES
015000      *       SOBRE WS-TABLA-CTA, MAS BALANCES CALCULADOS)   -----------
015100       01  WS-LISTA-SELECCION.
015200           03  WS-SEL-CTA OCCURS 1 TO 500 TIMES
015300               DEPENDING ON WS-SEL-CANT
015400               INDEXED BY WS-SEL-IDX.
015500               05  WS-SEL-CTA-IDX     PIC 9(05)    COMP.
015600               05  WS-SEL-INICIAL     PIC S9(8)V99 COMP-3.
015700               05  WS-SEL-FINAL       PIC S9(8)V99 COMP-3.
015800
015900       77  WS-CLI-IDX-ENC            PIC 9(05)    COMP     VALUE ZEROS.
016000       77  WS-ENCONTRADO             PIC X        VALUE 'N'.
016100           88  WS-SE-ENCONTRO                      VALUE 'S'.
016200           88  WS-NO-SE-ENCONTRO                   VALUE 'N'.
016300
016400       77  WS-PRIMER-MOV             PIC X        VALUE 'S'.
016500           88  WS-ES-PRIMER-MOV                    VALUE 'S'.
016600           88  WS-NO-ES-PRIMER-MOV                 VALUE 'N'.
016700
016800       77  WS-HAY-ALGUN-MOV          PIC X        VALUE 'N'.
016900           88  WS-HUBO-MOVIMIENTO                  VALUE 'S'.
017000
017100      *----   ACUMULADORES DE LA CORRIDA (COMP-3)   --------------------
017200       77  WS-TOTAL-INICIAL          PIC S9(9)V99 COMP-3 VALUE ZEROS.
017300       77  WS-TOTAL-FINAL            PIC S9(9)V99 COMP-3 VALUE ZEROS.
017400       77  WS-TOTAL-NETO             PIC S9(9)V99 COMP-3 VALUE ZEROS.
017500       77  WS-CTA-NETO               PIC S9(8)V99 COMP-3 VALUE ZEROS.
017600       77  WS-IMPORTE-FIRMADO        PIC S9(8)V99 COMP-3 VALUE ZEROS.
017700       77  WS-CUENTA-LINEAS          PIC 9(07)    COMP   VALUE ZEROS.
017800
017900      *----   TEXTO DEL TIPO DE MOVIMIENTO   ---------------------------
018000       77  WS-TIPO-TEXTO             PIC X(06)    VALUE SPACES.
018100
018200      *----   AREA DE COMPARACION DE SALDO NETO, CON VISTA DE BYTES
018300      *       PARA DIAGNOSTICO DE VOLCADO EN PRODUCCION   --------------
018400       01  WS-AREA-NETO.
018500           03  WS-NETO-CAMPO         PIC S9(8)V99 COMP-3.
018600       01  WS-AREA-NETO-R REDEFINES WS-AREA-NETO.
018700           03  WS-NETO-BYTES         PIC X(06).
018800
018900      *----   AREA DE PERIODO ARMADO PARA EL ENCABEZADO, CON VISTA
019000      *       NUMERICA DE 16 POSICIONES   ----------------------------
019100       01  WS-AREA-PERIODO.
019200           03  WS-PER-DESDE          PIC 9(08).
019300           03  WS-PER-HASTA          PIC 9(08).
019400       01  WS-AREA-PERIODO-R REDEFINES WS-AREA-PERIODO.
019500           03  WS-PER-16             PIC 9(16).
019600
019700      *----   FECHA Y HORA DE UN MOVIMIENTO, CON VISTA DE EDICION
019800      *       PARA IMPRESION (AAAA/MM/DD Y HH:MM:SS)   ---------------
019900       01  WS-AREA-FECHA-IMPRESA.
020000           03  WS-FI-ANIO            PIC 9(04).
020100           03  WS-FI-MES             PIC 99.
020200           03  WS-FI-DIA             PIC 99.
020300       01  WS-AREA-FECHA-IMPRESA-R REDEFINES WS-AREA-FECHA-IMPRESA.
020400           03  WS-FI-FECHA-8         PIC 9(08).
020500       01  WS-EDIT-FECHA.
020600           03  WS-EF-ANIO            PIC 9(04).
020700           03  FILLER                PIC X        VALUE '/'.
020800           03  WS-EF-MES             PIC 99.
020900           03  FILLER                PIC X        VALUE '/'.
021000           03  WS-EF-DIA             PIC 99.
021100       01  WS-EDIT-HORA.
021200           03  WS-EH-HH              PIC 99.
021300           03  FILLER                PIC X        VALUE ':'.
021400           03  WS-EH-MM              PIC 99.
021500           03  FILLER                PIC X        VALUE ':'.
021600           03  WS-EH-SS              PIC 99.
021700       01  WS-AREA-HORA-IMPRESA.
021800           03  WS-HI-HH              PIC 99.
021900           03  WS-HI-MM              PIC 99.
022000           03  WS-HI-SS              PIC 99.
022100           03  WS-HI-CEN             PIC 99.
022200
022300      *----   FORMATEO PARA LINEAS DE IMPRESION   ----------------------
022400       77  WS-IMPORTE-EDIT           PIC -Z(6)9.99 VALUE ZEROS.
022500
022600      *----   ENCABEZADO DEL REPORTE   -------------------------------
022700       01  IMP-TITULO.
022800           03  FILLER   PIC X(44) VALUE SPACES.
022900           03  FILLER   PIC X(17) VALUE 'ACCOUNT STATEMENT'.
023000           03  FILLER   PIC X(50) VALUE SPACES.
023100           03  FILLER   PIC X(08) VALUE 'PGMFBCAF'.
023200           03  FILLER   PIC X(13) VALUE SPACES.
023300
023400       01  IMP-SUBT-CLIENTE.
023500           03  FILLER          PIC X(08) VALUE 'CLIENT: '.
023600           03  IMP-CLI-NOMBRE  PIC X(100) VALUE SPACES.
023700           03  FILLER          PIC X(24) VALUE SPACES.
023800
023900       01  IMP-SUBT-PERIODO.
024000           03  FILLER          PIC X(08) VALUE 'PERIOD: '.
024100           03  IMP-PER-DESDE   PIC X(10) VALUE SPACES.
024200           03  FILLER          PIC X(04) VALUE ' to '.
024300           03  IMP-PER-HASTA   PIC X(10) VALUE SPACES.
024400           03  FILLER          PIC X(100) VALUE SPACES.
024500
024600       01  IMP-TITULO-RESUMEN.
024700           03  FILLER   PIC X(55) VALUE SPACES.
024800           03  FILLER   PIC X(22) VALUE 'ACCOUNT SUMMARY'.
024900           03  FILLER   PIC X(55) VALUE SPACES.
025000
025100       01  IMP-ENCAB-RESUMEN.
025200           03  FILLER   PIC X(20) VALUE 'ACCOUNT'.
025300           03  FILLER   PIC X(12) VALUE 'TYPE'.
025400           03  FILLER   PIC X(18) VALUE 'INITIAL BALANCE'.
025500           03  FILLER   PIC X(18) VALUE 'FINAL BALANCE'.
025600           03  FILLER   PIC X(14) VALUE 'NET CHANGE'.
025700           03  FILLER   PIC X(50) VALUE SPACES.
025800
025900       01  IMP-LINEA-RESUMEN.
026000           03  IMP-RES-CUENTA    PIC X(20) VALUE SPACES.
026100           03  IMP-RES-TIPO      PIC X(12) VALUE SPACES.
026200           03  IMP-RES-INICIAL   PIC -Z(6)9.99 VALUE ZEROS.
026300           03  FILLER            PIC X(06) VALUE SPACES.
026400           03  IMP-RES-FINAL     PIC -Z(6)9.99 VALUE ZEROS.
026500           03  FILLER            PIC X(06) VALUE SPACES.
026600           03  IMP-RES-NETO      PIC -Z(6)9.99 VALUE ZEROS.
026700           03  FILLER            PIC X(26) VALUE SPACES.
026800
026900       01  IMP-LINEA-TOTAL-RESUMEN.
027000           03  IMP-TOT-ETIQUETA  PIC X(32) VALUE 'TOTAL'.
027100           03  IMP-TOT-INICIAL   PIC -Z(6)9.99 VALUE ZEROS.
027200           03  FILLER            PIC X(06) VALUE SPACES.
027300           03  IMP-TOT-FINAL     PIC -Z(6)9.99 VALUE ZEROS.
027400           03  FILLER            PIC X(06) VALUE SPACES.
027500           03  IMP-TOT-NETO      PIC -Z(6)9.99 VALUE ZEROS.
027600           03  FILLER            PIC X(26) VALUE SPACES.
027700
027800       01  IMP-TITULO-DETALLE.
027900           03  FILLER   PIC X(55) VALUE SPACES.
028000           03  FILLER   PIC X(22) VALUE 'TRANSACTION DETAIL'.
028100           03  FILLER   PIC X(55) VALUE SPACES.
028200
028300       01  IMP-SUBT-CUENTA-DET.
028400           03  FILLER          PIC X(16) VALUE 'ACCOUNT NUMBER: '.
028500           03  IMP-DET-CUENTA  PIC X(20) VALUE SPACES.
028600           03  FILLER          PIC X(96) VALUE SPACES.
028700
028800       01  IMP-ENCAB-DETALLE.
028900           03  FILLER   PIC X(11) VALUE 'DATE'.
029000           03  FILLER   PIC X(09) VALUE 'TIME'.
029100           03  FILLER   PIC X(22) VALUE 'CLIENT'.
029200           03  FILLER   PIC X(14) VALUE 'ACCOUNT NO'.
029300           03  FILLER   PIC X(12) VALUE 'ACCT TYPE'.
029400           03  FILLER   PIC X(14) VALUE 'MOVEMENT TYPE'.
029500           03  FILLER   PIC X(14) VALUE 'AMOUNT'.
029600           03  FILLER   PIC X(16) VALUE 'AVAIL BALANCE'.
029700           03  FILLER   PIC X(20) VALUE SPACES.
029800
029900       01  IMP-LINEA-DETALLE.
030000           03  IMP-DET-FECHA     PIC X(10) VALUE SPACES.
030100           03  FILLER            PIC X(01) VALUE SPACES.
030200           03  IMP-DET-HORA      PIC X(08) VALUE SPACES.
030300           03  FILLER            PIC X(01) VALUE SPACES.
030400           03  IMP-DET-CLIENTE   PIC X(21) VALUE SPACES.
030500           03  FILLER            PIC X(01) VALUE SPACES.
030600           03  IMP-DET-NUMCTA    PIC X(13) VALUE SPACES.
030700           03  FILLER            PIC X(01) VALUE SPACES.
030800           03  IMP-DET-TIPOCTA   PIC X(11) VALUE SPACES.
030900           03  FILLER            PIC X(01) VALUE SPACES.
031000           03  IMP-DET-TIPOMOV   PIC X(13) VALUE SPACES.
031100           03  FILLER            PIC X(01) VALUE SPACES.
031200           03  IMP-DET-IMPORTE   PIC -Z(6)9.99 VALUE ZEROS.
031300           03  FILLER            PIC X(01) VALUE SPACES.
031400           03  IMP-DET-SALDO     PIC -Z(6)9.99 VALUE ZEROS.
031500           03  FILLER            PIC X(11) VALUE SPACES.
031600
031700       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
031800
031900      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032000       PROCEDURE DIVISION.
032100
032200       MAIN-PROGRAM-I.
032300
032400           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
032500           IF WS-NO-HAY-ERROR-FATAL THEN
032600              PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
032700           END-IF.
032800           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
032900
033000       MAIN-PROGRAM-F. GOBACK.
033100
033200
033300      *-----------------------------------------------------------------
033400       1000-INICIO-I.
033500
033600           SET WS-NO-FIN-LECTURA      TO TRUE
033700           SET WS-NO-HAY-ERROR-FATAL  TO TRUE
033800
033900           PERFORM 1010-LEER-PARM-I THRU 1010-LEER-PARM-F
034000
034100           IF WS-NO-HAY-ERROR-FATAL THEN
034200              OPEN INPUT CLIMAE
034300              PERFORM 1050-CARGAR-CLIENTES-I THRU 1050-CARGAR-CLIENTES-F
034400                 UNTIL FS-CLIMAE IS EQUAL '10'
034500              CLOSE CLIMAE
034600
034700              OPEN INPUT CTAMAE
034800              PERFORM 1100-CARGAR-CUENTAS-I THRU 1100-CARGAR-CUENTAS-F
034900                 UNTIL FS-CTAMAE IS EQUAL '10'
035000              CLOSE CTAMAE
035100
035200              OPEN INPUT LIBMAY
035300              PERFORM 1150-CARGAR-MAYOR-I THRU 1150-CARGAR-MAYOR-F
035400                 UNTIL FS-LIBMAY IS EQUAL '10'
035500              CLOSE LIBMAY
035600
035700              OPEN OUTPUT LISTADO
035800              IF FS-LISTADO IS NOT EQUAL '00' THEN
035900                 DISPLAY '*PGMFBCAF ERROR EN OPEN LISTADO = '
036000                                          FS-LISTADO
036100                 MOVE 9999 TO RETURN-CODE
036200                 SET WS-HAY-ERROR-FATAL TO TRUE
036300              END-IF
036400           END-IF
036500
036600           IF WS-NO-HAY-ERROR-FATAL THEN
036700              PERFORM 1200-BUSCAR-CLIENTE-I THRU 1200-BUSCAR-CLIENTE-F
036800              IF WS-NO-SE-ENCONTRO THEN
036900                 DISPLAY '*RECHAZO: CLIENTE NO EXISTE - ' PRM-CLI-ID
037000                 MOVE 9999 TO RETURN-CODE
037100                 SET WS-HAY-ERROR-FATAL TO TRUE
037200              ELSE
037300                 PERFORM 1300-ARMAR-LISTA-CTAS-I
037400                    THRU 1300-ARMAR-LISTA-CTAS-F
037500                    VARYING WS-CTA-IDX FROM 1 BY 1
037600                    UNTIL WS-CTA-IDX > WS-CTA-CANT
037700              END-IF
037800           END-IF.
037900
038000       1000-INICIO-F. EXIT.
038100
038200
038300      *-----------------------------------------------------------------
038400       1010-LEER-PARM-I.
038500
038600           OPEN INPUT PARMET
038700           IF FS-PARMET IS NOT EQUAL '00' THEN
038800              DISPLAY '*PGMFBCAF ERROR EN OPEN PARMET = ' FS-PARMET
038900              MOVE 9999 TO RETURN-CODE
039000              SET WS-HAY-ERROR-FATAL TO TRUE
039100           ELSE
039200              READ PARMET
039300              IF FS-PARMET IS NOT EQUAL '00' THEN
039400                 DISPLAY '*PGMFBCAF ERROR EN LECTURA PARMET = '
039500                                          FS-PARMET
039600                 MOVE 9999 TO RETURN-CODE
039700                 SET WS-HAY-ERROR-FATAL TO TRUE
039800              ELSE
039900                 IF PRM-FECHA-DESDE > PRM-FECHA-HASTA THEN
040000                    DISPLAY '*RECHAZO: FECHA DESDE POSTERIOR A HASTA'
040100                    MOVE 9999 TO RETURN-CODE
040200                    SET WS-HAY-ERROR-FATAL TO TRUE
040300                 END-IF
040400              END-IF
040500              CLOSE PARMET
040600           END-IF.
040700
040800       1010-LEER-PARM-F. EXIT.
040900
041000
041100      *-----------------------------------------------------------------
041200       1050-CARGAR-CLIENTES-I.
041300
041400           READ CLIMAE INTO WS-TABLA-CLI (WS-CLI-CANT + 1)
041500           EVALUATE FS-CLIMAE
041600              WHEN '00'
041700                 ADD 1 TO WS-CLI-CANT
041800              WHEN '10'
041900                 CONTINUE
042000              WHEN OTHER
042100                 DISPLAY '*PGMFBCAF ERROR EN LECTURA CLIMAE = '
042200                                          FS-CLIMAE
042300                 MOVE 9999 TO RETURN-CODE
042400                 MOVE '10' TO FS-CLIMAE
042500           END-EVALUATE.
042600
042700       1050-CARGAR-CLIENTES-F. EXIT.
042800
042900
043000      *-----------------------------------------------------------------
043100       1100-CARGAR-CUENTAS-I.
043200
043300           READ CTAMAE INTO WS-TABLA-CTA (WS-CTA-CANT + 1)
043400           EVALUATE FS-CTAMAE
043500              WHEN '00'
043600                 ADD 1 TO WS-CTA-CANT
043700              WHEN '10'
043800                 CONTINUE
043900              WHEN OTHER
044000                 DISPLAY '*PGMFBCAF ERROR EN LECTURA CTAMAE = '
044100                                          FS-CTAMAE
044200                 MOVE 9999 TO RETURN-CODE
044300                 MOVE '10' TO FS-CTAMAE
044400           END-EVALUATE.
044500
044600       1100-CARGAR-CUENTAS-F. EXIT.
044700
044800
044900      *-----------------------------------------------------------------
045000       1150-CARGAR-MAYOR-I.
045100
045200           READ LIBMAY
045300           EVALUATE FS-LIBMAY
045400              WHEN '00'
045500                 ADD 1 TO WS-MAY-CANT
045600                 MOVE MAY-CTA-ID         TO
045700                         WS-M-CTA-ID    (WS-MAY-CANT)
045800                 MOVE MAY-FECHA          TO
045900                         WS-M-FECHA     (WS-MAY-CANT)
046000                 MOVE MAY-HORA           TO
046100                         WS-M-HORA      (WS-MAY-CANT)
046200                 MOVE MAY-TIPO           TO
046300                         WS-M-TIPO      (WS-MAY-CANT)
046400                 MOVE MAY-IMPORTE        TO
046500                         WS-M-IMPORTE   (WS-MAY-CANT)
046600                 MOVE MAY-SALDO-ANTERIOR TO
046700                         WS-M-SALDO-ANT (WS-MAY-CANT)
046800                 MOVE MAY-SALDO-NUEVO    TO
046900                         WS-M-SALDO-NUE (WS-MAY-CANT)
047000              WHEN '10'
047100                 CONTINUE
047200              WHEN OTHER
047300                 DISPLAY '*PGMFBCAF ERROR EN LECTURA LIBMAY = '
047400                                          FS-LIBMAY
047500                 MOVE 9999 TO RETURN-CODE
047600                 MOVE '10' TO FS-LIBMAY
047700           END-EVALUATE.
047800
047900       1150-CARGAR-MAYOR-F. EXIT.
048000
048100
048200      *-----------------------------------------------------------------
048300       1200-BUSCAR-CLIENTE-I.
048400
048500           SET WS-CLI-IDX TO 1
048600           SET WS-NO-SE-ENCONTRO TO TRUE
048700           SEARCH ALL WS-TABLA-CLI
048800              AT END
048900                 CONTINUE
049000              WHEN WS-T-CLI-ID (WS-CLI-IDX) = PRM-CLI-ID
049100                 SET WS-SE-ENCONTRO TO TRUE
049200                 SET WS-CLI-IDX-ENC TO WS-CLI-IDX
049300           END-SEARCH.
049400
049500       1200-BUSCAR-CLIENTE-F. EXIT.
049600
049700
049800      *-----------------------------------------------------------------
049900      *    AGREGA A LA LISTA DE SELECCION LAS CUENTAS DEL CLIENTE QUE
050000      *    COINCIDEN CON LA CUENTA PUNTUAL DEL PARAMETRO (SI LA HUBIERA)
050100       1300-ARMAR-LISTA-CTAS-I.
050200
050300           IF WS-T-CTA-CLI-ID (WS-CTA-IDX) = PRM-CLI-ID AND
050400              (PRM-CTA-NUMERO = SPACES OR
050500               WS-T-CTA-NUMERO (WS-CTA-IDX) = PRM-CTA-NUMERO) THEN
050600                 ADD 1 TO WS-SEL-CANT
050700                 MOVE WS-CTA-IDX TO WS-SEL-CTA-IDX (WS-SEL-CANT)
050800           END-IF.
050900
051000       1300-ARMAR-LISTA-CTAS-F. EXIT.
051100
051200
051300      *-----------------------------------------------------------------
051400       2000-PROCESO-I.
051500
051600           PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F
051700           PERFORM 6600-IMPRIMIR-ENC-RES-I THRU 6600-IMPRIMIR-ENC-RES-F
051800
051900           PERFORM 2100-RESUMEN-CTAS-I THRU 2100-RESUMEN-CTAS-F
052000              VARYING WS-SEL-IDX FROM 1 BY 1
052100              UNTIL WS-SEL-IDX > WS-SEL-CANT
052200
052300           PERFORM 6650-IMPRIMIR-TOTAL-RES-I
052400              THRU 6650-IMPRIMIR-TOTAL-RES-F
052500
052600           IF WS-SEL-CANT > 0 THEN
052700              PERFORM 6700-IMPRIMIR-TITULO-DET-I
052800                 THRU 6700-IMPRIMIR-TITULO-DET-F
052900              PERFORM 6750-IMPRIMIR-ENC-DET-I
053000                 THRU 6750-IMPRIMIR-ENC-DET-F
053100
053200              PERFORM 2200-DETALLE-CTAS-I THRU 2200-DETALLE-CTAS-F
053300                 VARYING WS-SEL-IDX FROM 1 BY 1
053400                 UNTIL WS-SEL-IDX > WS-SEL-CANT
053500           END-IF.
053600
053700       2000-PROCESO-F. EXIT.
053800
053900
054000      *-----------------------------------------------------------------
054100      *    RESUMEN POR CUENTA: SALDO INICIAL = SALDO ANTERIOR DEL
054200      *    PRIMER MOVIMIENTO DEL PERIODO, O EL SALDO ACTUAL SI NO HUBO
054300      *    MOVIMIENTOS; SALDO FINAL = SALDO NUEVO DEL ULTIMO MOVIMIENTO
054400      *    DEL PERIODO, O EL INICIAL SI NO HUBO MOVIMIENTOS.
054500       2100-RESUMEN-CTAS-I.
054600
054700           SET WS-CTA-IDX TO WS-SEL-CTA-IDX (WS-SEL-IDX)
054800           MOVE WS-T-CTA-SALDO (WS-CTA-IDX) TO
054900                                  WS-SEL-INICIAL (WS-SEL-IDX)
055000           MOVE WS-T-CTA-SALDO (WS-CTA-IDX) TO
055100                                  WS-SEL-FINAL   (WS-SEL-IDX)
055200           SET WS-ES-PRIMER-MOV TO TRUE
055300           MOVE 'N' TO WS-HAY-ALGUN-MOV
055400
055500           PERFORM 2150-EXAMINAR-MOV-RESUMEN-I
055600              THRU 2150-EXAMINAR-MOV-RESUMEN-F
055700              VARYING WS-MAY-IDX FROM 1 BY 1
055800              UNTIL WS-MAY-IDX > WS-MAY-CANT
055900
056000           MOVE WS-T-CTA-NUMERO (WS-CTA-IDX) TO IMP-RES-CUENTA
056100           MOVE WS-T-CTA-TIPO   (WS-CTA-IDX) TO IMP-RES-TIPO
056200           MOVE WS-SEL-INICIAL (WS-SEL-IDX)  TO IMP-RES-INICIAL
056300           MOVE WS-SEL-FINAL   (WS-SEL-IDX)  TO IMP-RES-FINAL
056400           COMPUTE WS-CTA-NETO =
056500                   WS-SEL-FINAL (WS-SEL-IDX) -
056600                   WS-SEL-INICIAL (WS-SEL-IDX)
056700           MOVE WS-CTA-NETO                  TO IMP-RES-NETO
056800
056900           ADD WS-SEL-INICIAL (WS-SEL-IDX) TO WS-TOTAL-INICIAL
057000           ADD WS-SEL-FINAL   (WS-SEL-IDX) TO WS-TOTAL-FINAL
057100           ADD WS-CTA-NETO                 TO WS-TOTAL-NETO
057200
057300           WRITE REG-SALIDA FROM IMP-LINEA-RESUMEN AFTER 1
057400           IF FS-LISTADO IS NOT EQUAL '00' THEN
057500              DISPLAY '*PGMFBCAF ERROR EN WRITE LISTADO = ' FS-LISTADO
057600              MOVE 9999 TO RETURN-CODE
057700           END-IF.
057800
057900       2100-RESUMEN-CTAS-F. EXIT.
058000
058100
058200      *-----------------------------------------------------------------
058300       2150-EXAMINAR-MOV-RESUMEN-I.
058400
058500           IF WS-M-CTA-ID (WS-MAY-IDX) = WS-T-CTA-ID (WS-CTA-IDX) AND
058600              WS-M-FECHA  (WS-MAY-IDX) >= PRM-FECHA-DESDE AND
058700              WS-M-FECHA  (WS-MAY-IDX) <= PRM-FECHA-HASTA THEN
058800                 SET WS-HUBO-MOVIMIENTO TO TRUE
058900                 IF WS-ES-PRIMER-MOV THEN
059000                    MOVE WS-M-SALDO-ANT (WS-MAY-IDX) TO
059100                                    WS-SEL-INICIAL (WS-SEL-IDX)
059200                    SET WS-NO-ES-PRIMER-MOV TO TRUE
059300                 END-IF
059400                 MOVE WS-M-SALDO-NUE (WS-MAY-IDX) TO
059500                                 WS-SEL-FINAL (WS-SEL-IDX)
059600           END-IF.
059700
059800       2150-EXAMINAR-MOV-RESUMEN-F. EXIT.
059900
060000
060100      *-----------------------------------------------------------------
060200       2200-DETALLE-CTAS-I.
060300
060400           SET WS-CTA-IDX TO WS-SEL-CTA-IDX (WS-SEL-IDX)
060500           MOVE WS-T-CTA-NUMERO (WS-CTA-IDX) TO IMP-DET-CUENTA
060600           WRITE REG-SALIDA FROM IMP-SUBT-CUENTA-DET AFTER 2
060700           IF FS-LISTADO IS NOT EQUAL '00' THEN
060800              DISPLAY '*PGMFBCAF ERROR EN WRITE LISTADO = ' FS-LISTADO
060900              MOVE 9999 TO RETURN-CODE
061000           END-IF
061100
061200           PERFORM 2250-IMPRIMIR-LINEA-DET-I
061300              THRU 2250-IMPRIMIR-LINEA-DET-F
061400              VARYING WS-MAY-IDX FROM 1 BY 1
061500              UNTIL WS-MAY-IDX > WS-MAY-CANT.
061600
061700       2200-DETALLE-CTAS-F. EXIT.
061800
061900
062000      *-----------------------------------------------------------------
062100      *    REGLA DE NEGOCIO: LOS DEBITOS SE MUESTRAN CON IMPORTE
062200      *    NEGATIVO, LOS CREDITOS CON IMPORTE POSITIVO.
062300       2250-IMPRIMIR-LINEA-DET-I.
062400
062500           IF WS-M-CTA-ID (WS-MAY-IDX) = WS-T-CTA-ID (WS-CTA-IDX) AND
062600              WS-M-FECHA  (WS-MAY-IDX) >= PRM-FECHA-DESDE AND
062700              WS-M-FECHA  (WS-MAY-IDX) <= PRM-FECHA-HASTA THEN
062800
062900                 IF WS-M-TIPO (WS-MAY-IDX) = 'DEBIT '  THEN
063000                    MOVE 'Debit'  TO WS-TIPO-TEXTO
063100                    COMPUTE WS-IMPORTE-FIRMADO =
063200                            ZERO - WS-M-IMPORTE (WS-MAY-IDX)
063300                 ELSE
063400                    MOVE 'Credit' TO WS-TIPO-TEXTO
063500                    MOVE WS-M-IMPORTE (WS-MAY-IDX) TO
063600                                         WS-IMPORTE-FIRMADO
063700                 END-IF
063800
063900                 MOVE WS-M-FECHA (WS-MAY-IDX) TO WS-FI-FECHA-8
064000                 MOVE WS-FI-ANIO TO WS-EF-ANIO
064100                 MOVE WS-FI-MES  TO WS-EF-MES
064200                 MOVE WS-FI-DIA  TO WS-EF-DIA
064300                 MOVE WS-EDIT-FECHA TO IMP-DET-FECHA
064400
064500                 MOVE WS-M-HORA (WS-MAY-IDX) TO WS-AREA-HORA-IMPRESA
064600                 MOVE WS-HI-HH TO WS-EH-HH
064700                 MOVE WS-HI-MM TO WS-EH-MM
064800                 MOVE WS-HI-SS TO WS-EH-SS
064900                 MOVE WS-EDIT-HORA TO IMP-DET-HORA
065000
065100                 MOVE WS-T-CLI-NOMBRE (WS-CLI-IDX-ENC) TO
065200                                            IMP-DET-CLIENTE
065300                 MOVE WS-T-CTA-NUMERO (WS-CTA-IDX)   TO IMP-DET-NUMCTA
065400                 MOVE WS-T-CTA-TIPO   (WS-CTA-IDX)   TO IMP-DET-TIPOCTA
065500                 MOVE WS-TIPO-TEXTO                  TO IMP-DET-TIPOMOV
065600                 MOVE WS-IMPORTE-FIRMADO             TO IMP-DET-IMPORTE
065700                 MOVE WS-M-SALDO-NUE (WS-MAY-IDX)    TO IMP-DET-SALDO
065800
065900                 WRITE REG-SALIDA FROM IMP-LINEA-DETALLE AFTER 1
066000                 IF FS-LISTADO IS NOT EQUAL '00' THEN
066100                    DISPLAY '*PGMFBCAF ERROR EN WRITE LISTADO = '
066200                                             FS-LISTADO
066300                    MOVE 9999 TO RETURN-CODE
066400                 END-IF
066500                 ADD 1 TO WS-CUENTA-LINEAS
066600           END-IF.
066700
066800       2250-IMPRIMIR-LINEA-DET-F. EXIT.
066900
067000
067100      *-----------------------------------------------------------------
067200       6500-IMPRIMIR-TITULO-I.
067300
067400           WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
067500           MOVE WS-T-CLI-NOMBRE (WS-CLI-IDX-ENC) TO IMP-CLI-NOMBRE
067600           WRITE REG-SALIDA FROM IMP-SUBT-CLIENTE AFTER 1
067700
067800           MOVE PRM-FECHA-DESDE TO WS-FI-FECHA-8
067900           MOVE WS-FI-ANIO TO WS-EF-ANIO
068000           MOVE WS-FI-MES  TO WS-EF-MES
068100           MOVE WS-FI-DIA  TO WS-EF-DIA
068200           MOVE WS-EDIT-FECHA TO IMP-PER-DESDE
068300
068400           MOVE PRM-FECHA-HASTA TO WS-FI-FECHA-8
068500           MOVE WS-FI-ANIO TO WS-EF-ANIO
068600           MOVE WS-FI-MES  TO WS-EF-MES
068700           MOVE WS-FI-DIA  TO WS-EF-DIA
068800           MOVE WS-EDIT-FECHA TO IMP-PER-HASTA
068900
069000           WRITE REG-SALIDA FROM IMP-SUBT-PERIODO AFTER 1
069100           WRITE REG-SALIDA FROM IMP-TITULO-RESUMEN AFTER 2
069200           IF FS-LISTADO IS NOT EQUAL '00' THEN
069300              DISPLAY '*PGMFBCAF ERROR EN WRITE LISTADO = ' FS-LISTADO
069400              MOVE 9999 TO RETURN-CODE
069500           END-IF.
069600
069700       6500-IMPRIMIR-TITULO-F. EXIT.
069800
069900
070000      *-----------------------------------------------------------------
070100       6600-IMPRIMIR-ENC-RES-I.
070200
070300           WRITE REG-SALIDA FROM IMP-ENCAB-RESUMEN AFTER 1.
070400
070500       6600-IMPRIMIR-ENC-RES-F. EXIT.
070600
070700
070800      *-----------------------------------------------------------------
070900       6650-IMPRIMIR-TOTAL-RES-I.
071000
071100           MOVE WS-TOTAL-INICIAL TO IMP-TOT-INICIAL
071200           MOVE WS-TOTAL-FINAL   TO IMP-TOT-FINAL
071300           MOVE WS-TOTAL-NETO    TO IMP-TOT-NETO
071400           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL-RESUMEN AFTER 2
071500           IF FS-LISTADO IS NOT EQUAL '00' THEN
071600              DISPLAY '*PGMFBCAF ERROR EN WRITE LISTADO = ' FS-LISTADO
071700              MOVE 9999 TO RETURN-CODE
071800           END-IF.
071900
072000       6650-IMPRIMIR-TOTAL-RES-F. EXIT.
072100
072200
072300      *-----------------------------------------------------------------
072400       6700-IMPRIMIR-TITULO-DET-I.
072500
072600           WRITE REG-SALIDA FROM IMP-TITULO-DETALLE AFTER 2.
072700
072800       6700-IMPRIMIR-TITULO-DET-F. EXIT.
072900
073000
073100      *-----------------------------------------------------------------
073200       6750-IMPRIMIR-ENC-DET-I.
073300
073400           WRITE REG-SALIDA FROM IMP-ENCAB-DETALLE AFTER 1.
073500
073600       6750-IMPRIMIR-ENC-DET-F. EXIT.
073700
073800
073900      *-----------------------------------------------------------------
074000       9999-FINAL-I.
074100
074200           IF WS-NO-HAY-ERROR-FATAL THEN
074300              CLOSE LISTADO
074400              IF FS-LISTADO IS NOT EQUAL '00' THEN
074500                 DISPLAY '*PGMFBCAF ERROR EN CLOSE LISTADO = '
074600                                          FS-LISTADO
074700                 MOVE 9999 TO RETURN-CODE
074800              END-IF
074900           END-IF
075000
075100           DISPLAY '____________________________________________'
075200           DISPLAY 'CUENTAS INFORMADAS    : ' WS-SEL-CANT
075300           DISPLAY 'LINEAS DE DETALLE     : ' WS-CUENTA-LINEAS.
075400
075500       9999-FINAL-F. EXIT.
