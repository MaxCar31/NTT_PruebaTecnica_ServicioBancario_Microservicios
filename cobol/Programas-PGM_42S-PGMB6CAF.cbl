000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMB6CAF.
000300       AUTHOR.        R ALVARIZA.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - AREA CUENTAS.
000500       DATE-WRITTEN.  20/03/1989.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800
000900      ******************************************************************
001000      *    MOTOR DE POSTEO DE MOVIMIENTOS CONTRA CUENTAS               *
001100      *    ============================================================
001200      *    LEE EL ARCHIVO DE NOVEDADES DE MOVIMIENTOS (MOVENT), VALIDA *
001300      *    CADA UNO, LOCALIZA LA CUENTA AFECTADA EN EL MAESTRO DE      *
001400      *    CUENTAS (CTAMAE), CALCULA EL NUEVO SALDO CON PROTECCION DE  *
001500      *    SOBREGIRO, ACTUALIZA LA CUENTA, GRABA EL MOVIMIENTO EN EL   *
001600      *    ARCHIVO DE MOVIMIENTOS (MOVTRN) Y MANDA A GRABAR EL ASIENTO *
001700      *    DE MAYOR CORRESPONDIENTE LLAMANDO A PGMRULMY. AL FINAL      *
001800      *    IMPRIME EL REPORTE DE TOTALES DE LA CORRIDA.                *
001900      ******************************************************************
002000      *    HISTORIAL DE CAMBIOS
002100      *    -------------------
002200      *    20/03/1989  RAL  CR-0101  VERSION INICIAL.
002300      *    14/11/1990  MGZ  CR-0165  SE AGREGA EL CORTE DE RECHAZOS
002400      *                              POR MOTIVO (IMPORTE CERO, CUENTA
002500      *                              INEXISTENTE, SALDO INSUFICIENTE).
002600      *    08/06/1993  RAL  CR-0233  CARGA DEL MAESTRO DE CUENTAS EN
002700      *                              TABLA PARA BUSQUEDA BINARIA EN
002800      *                              LUGAR DE RELEER EL ARCHIVO POR
002900      *                              CADA MOVIMIENTO.
003000      *    03/01/1999  MGZ  CR-0356  AJUSTE DE SIGLO (Y2K) SOBRE LA
003100      *                              FECHA DE SISTEMA DE POSTEO.
003200      *    27/08/2002  JOC  CR-0401  SE INCORPORA LA LLAMADA A
003300      *                              PGMRULMY PARA EL ASIENTO DE MAYOR
003400      *                              (ANTES EL MAYOR NO EXISTIA).
003500      *    14/04/2009  JOC  CR-0455  SE REESCRIBE EL MAESTRO DE
003600      *                              CUENTAS COMPLETO AL FINAL DE LA
003700      *                              CORRIDA CON LOS SALDOS NUEVOS.
003750      *    09/03/2012  JOC  CR-0478  SE TRADUCEN AL CASTELLANO LOS
003760      *                              MENSAJES DE RECHAZO QUE HABIAN
003770      *                              QUEDADO EN INGLES POR ERROR.
003800      ******************************************************************
003900
004000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
004700           UPSI-0 ON  STATUS IS WS-REPROCESO
004800                  OFF STATUS IS WS-SIN-REPROCESO.
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT CTAMAE  ASSIGN TO DDCTAMAE
005300           FILE STATUS IS FS-CTAMAE.
005400
005500           SELECT MOVENT  ASSIGN TO DDMOVENT
005600           FILE STATUS IS FS-MOVENT.
005700
005800           SELECT MOVTRN  ASSIGN TO DDMOVTRN
005900           FILE STATUS IS FS-MOVTRN.
006000
006100           SELECT LISTADO ASSIGN TO DDLISTA
006200           FILE STATUS IS FS-LISTADO.
006300
006400      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500       DATA DIVISION.
006600       FILE SECTION.
006700
006800       FD  CTAMAE
006900           BLOCK CONTAINS 0 RECORDS
007000           RECORDING MODE IS F.
007100           COPY COPY-CTAMAE.
007200
007300       FD  MOVENT
007400           BLOCK CONTAINS 0 RECORDS
007500           RECORDING MODE IS F.
007600           COPY COPY-MOVENT.
007700
007800       FD  MOVTRN
007900           BLOCK CONTAINS 0 RECORDS
008000           RECORDING MODE IS F.
008100           COPY COPY-MOVTRN.
008200
008300       FD  LISTADO
008400           BLOCK CONTAINS 0 RECORDS
008500           RECORDING MODE IS F.
008600       01  REG-SALIDA      PIC X(132).
008700
008800
008900       WORKING-STORAGE SECTION.
009000      *========================*
009100
009200      *----   STATUS DE ARCHIVOS   -------------------------------------
009300       77  FS-CTAMAE                PIC XX       VALUE SPACES.
009400       77  FS-MOVENT                PIC XX       VALUE SPACES.
009500       77  FS-MOVTRN                PIC XX       VALUE SPACES.
009600       77  FS-LISTADO               PIC XX       VALUE SPACES.
009700
009800       77  WS-STATUS-FIN            PIC X.
009900           88  WS-FIN-LECTURA                     VALUE 'Y'.
010000           88  WS-NO-FIN-LECTURA                  VALUE 'N'.
010100
010200      *----   CANTIDAD DE CUENTAS EN TABLA (COMP)   --------------------
010300       77  WS-CTA-CANT              PIC 9(05)    COMP     VALUE ZEROS.
010400
010500      *----   TABLA DE CUENTAS EN MEMORIA, CARGADA DESDE CTAMAE Y
010600      *       BUSCADA POR BINARIA, SE REGRABA COMPLETA AL FINAL   -----
010700       01  WS-TABLA-CUENTAS.
010800           03  WS-TABLA-CTA OCCURS 1 TO 9999 TIMES
010900               DEPENDING ON WS-CTA-CANT
011000               ASCENDING KEY IS WS-T-CTA-ID
011100               INDEXED BY WS-CTA-IDX.
011200               05  WS-T-CTA-ID       PIC 9(09).
011300               05  WS-T-CTA-NUMERO   PIC X(20).
011400               05  WS-T-CTA-TIPO     PIC X(10).
011500               05  WS-T-CTA-SALDO    PIC S9(8)V99 COMP-3.
011600               05  WS-T-CTA-ESTADO   PIC X(01).
011700               05  WS-T-CTA-CLI-ID   PIC 9(09).
011800
011900      *----   CONTADORES DE CORRIDA (COMP)   ---------------------------
012000       77  WS-CANT-LEIDOS           PIC 9(07)    COMP     VALUE ZEROS.
012100       77  WS-CANT-POSTEADOS        PIC 9(07)    COMP     VALUE ZEROS.
012200       77  WS-CANT-RECH-CERO        PIC 9(07)    COMP     VALUE ZEROS.
012300       77  WS-CANT-RECH-NOCTA       PIC 9(07)    COMP     VALUE ZEROS.
012400       77  WS-CANT-RECH-SALDO       PIC 9(07)    COMP     VALUE ZEROS.
012500       77  WS-MOV-CONTADOR          PIC 9(09)    COMP     VALUE ZEROS.
012600
012700       77  WS-TOTAL-CREDITOS        PIC S9(9)V99 COMP-3   VALUE ZEROS.
012800       77  WS-TOTAL-DEBITOS         PIC S9(9)V99 COMP-3   VALUE ZEROS.
012900
013000      *----   AREA DE TRABAJO DEL MOVIMIENTO EN CURSO   ----------------
013100       77  WS-TIPO-MOVIMIENTO       PIC X(10)    VALUE SPACES.
013200       77  WS-TIPO-MAYOR            PIC X(06)    VALUE SPACES.
013300       77  WS-SALDO-ANTERIOR        PIC S9(8)V99 VALUE ZEROS.
013400
013500      *----   SALDO NUEVO CALCULADO, CON VISTA ALTERNATIVA EN BYTES
013600      *       PARA DIAGNOSTICO DE VOLCADO EN PRODUCCION   --------------
013700       01  WS-AREA-SALDO-NUEVO.
013800           03  WS-SALDO-NUEVO        PIC S9(8)V99 COMP-3 VALUE ZEROS.
013900       01  WS-AREA-SALDO-NUEVO-R REDEFINES WS-AREA-SALDO-NUEVO.
014000           03  WS-SALDO-NUEVO-BYTES  PIC X(06).
014100
014200      *----   FECHA DE SISTEMA, CON AJUSTE DE SIGLO (Y2K)   ------------
014300       01  WS-FECHA-SISTEMA.
014400           03  WS-FS-ANIO2           PIC 99.
014500           03  WS-FS-MES             PIC 99.
014600           03  WS-FS-DIA             PIC 99.
014700       01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
014800           03  WS-FS-FECHA-6         PIC 9(06).
014900       77  WS-FECHA-POSTEO           PIC 9(08)   VALUE ZEROS.
015000       77  WS-SIGLO                  PIC 99      VALUE 20.
015100
015200      *----   HORA DE SISTEMA, CON VISTA ALTERNATIVA DE 8 POSICIONES
015300      *       PARA DIAGNOSTICO DE VOLCADO EN PRODUCCION   --------------
015400       01  WS-HORA-SISTEMA.
015500           03  WS-HS-HH              PIC 99.
015600           03  WS-HS-MM              PIC 99.
015700           03  WS-HS-SS              PIC 99.
015800           03  WS-HS-CEN             PIC 99.
015900       01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
016000           03  WS-HS-HORA-8          PIC 9(08).
016100       77  WS-HORA-POSTEO            PIC 9(06)   VALUE ZEROS.
016200
016300      *----   FORMATEO PARA REPORTE DE TOTALES   -----------------------
016400       77  WS-CANT-EDIT              PIC ZZZ,ZZ9 VALUE ZEROS.
016500       77  WS-IMPORTE-EDIT           PIC -Z(7)9.99 VALUE ZEROS.
016600
016700       01  IMP-TITULO-TOTALES.
016800           03  FILLER   PIC X(40) VALUE SPACES.
016900           03  FILLER   PIC X(32) VALUE
017000               'REPORTE DE TOTALES DE POSTEO'.
017100           03  FILLER   PIC X(60) VALUE SPACES.
017200
017300       01  IMP-LINEA-TOTAL.
017400           03  IMP-TOT-ETIQUETA  PIC X(40) VALUE SPACES.
017500           03  IMP-TOT-VALOR     PIC X(15) VALUE SPACES.
017600           03  FILLER            PIC X(77) VALUE SPACES.
017700
017800      *----   AREA DE COMUNICACION CON LA RUTINA DE MAYOR PGMRULMY   ---
017900           COPY COPY-MAYCOM.
018000
018100       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018200
018300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018400       PROCEDURE DIVISION.
018500
018600       MAIN-PROGRAM-I.
018700
018800           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
018900           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019000                                   UNTIL WS-FIN-LECTURA.
019100           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019200
019300       MAIN-PROGRAM-F. GOBACK.
019400
019500
019600      *-----------------------------------------------------------------
019700       1000-INICIO-I.
019800
019900           SET WS-NO-FIN-LECTURA TO TRUE
020000           ACCEPT WS-FECHA-SISTEMA FROM DATE
020100           ACCEPT WS-HORA-SISTEMA  FROM TIME
020200           MOVE WS-SIGLO   TO WS-FECHA-POSTEO (1:2)
020300           MOVE WS-FS-ANIO2 TO WS-FECHA-POSTEO (3:2)
020400           MOVE WS-FS-MES   TO WS-FECHA-POSTEO (5:2)
020500           MOVE WS-FS-DIA   TO WS-FECHA-POSTEO (7:2)
020600           MOVE WS-HS-HH    TO WS-HORA-POSTEO  (1:2)
020700           MOVE WS-HS-MM    TO WS-HORA-POSTEO  (3:2)
020800           MOVE WS-HS-SS    TO WS-HORA-POSTEO  (5:2)
020900
021000           OPEN INPUT  CTAMAE
021100           IF FS-CTAMAE IS NOT EQUAL '00' THEN
021200              DISPLAY '*PGMB6CAF ERROR EN OPEN CTAMAE = ' FS-CTAMAE
021300              MOVE 9999 TO RETURN-CODE
021400              SET WS-FIN-LECTURA TO TRUE
021500           END-IF
021600
021700           PERFORM 1100-CARGAR-CUENTAS-I THRU 1100-CARGAR-CUENTAS-F
021800               UNTIL FS-CTAMAE IS EQUAL '10' OR WS-FIN-LECTURA
021900
022000           CLOSE CTAMAE
022100
022200           OPEN INPUT  MOVENT
022300           OPEN OUTPUT MOVTRN
022400           OPEN OUTPUT LISTADO
022500
022600           IF FS-MOVENT IS NOT EQUAL '00' OR
022700              FS-MOVTRN IS NOT EQUAL '00' OR
022800              FS-LISTADO IS NOT EQUAL '00' THEN
022900                 DISPLAY '*PGMB6CAF ERROR EN OPEN DE ARCHIVOS'
023000                 MOVE 9999 TO RETURN-CODE
023100                 SET WS-FIN-LECTURA TO TRUE
023200           END-IF.
023300
023400       1000-INICIO-F. EXIT.
023500
023600
023700      *-----------------------------------------------------------------
023800       1100-CARGAR-CUENTAS-I.
023900
024000           READ CTAMAE INTO WS-TABLA-CTA (WS-CTA-CANT + 1)
024100           EVALUATE FS-CTAMAE
024200              WHEN '00'
024300                 ADD 1 TO WS-CTA-CANT
024400              WHEN '10'
024500                 CONTINUE
024600              WHEN OTHER
024700                 DISPLAY '*PGMB6CAF ERROR EN LECTURA CTAMAE = '
024800                                          FS-CTAMAE
024900                 MOVE 9999 TO RETURN-CODE
025000                 SET WS-FIN-LECTURA TO TRUE
025100           END-EVALUATE.
025200
025300       1100-CARGAR-CUENTAS-F. EXIT.
025400
025500
025600      *-----------------------------------------------------------------
025700       2000-PROCESO-I.
025800
025900           PERFORM 2050-LEER-MOV-I THRU 2050-LEER-MOV-F
026000
026100           IF NOT WS-FIN-LECTURA THEN
026200              PERFORM 2100-VALIDAR-IMPORTE-I THRU 2100-VALIDAR-IMPORTE-F
026300           END-IF.
026400
026500       2000-PROCESO-F. EXIT.
026600
026700
026800      *-----------------------------------------------------------------
026900       2050-LEER-MOV-I.
027000
027100           READ MOVENT
027200           EVALUATE FS-MOVENT
027300              WHEN '00'
027400                 ADD 1 TO WS-CANT-LEIDOS
027500              WHEN '10'
027600                 SET WS-FIN-LECTURA TO TRUE
027700              WHEN OTHER
027800                 DISPLAY '*PGMB6CAF ERROR EN LECTURA MOVENT = '
027900                                          FS-MOVENT
028000                 SET WS-FIN-LECTURA TO TRUE
028100           END-EVALUATE.
028200
028300       2050-LEER-MOV-F. EXIT.
028400
028500
028600      *-----------------------------------------------------------------
028700      *    REGLA DE NEGOCIO: UN IMPORTE EXACTAMENTE CERO ES INVALIDO.
028800       2100-VALIDAR-IMPORTE-I.
028900
029000           IF MOVI-IMPORTE = ZEROS THEN
029100              ADD 1 TO WS-CANT-RECH-CERO
029200              DISPLAY '*RECHAZO: EL IMPORTE DEL MOVIMIENTO NO'
029210                                       ' PUEDE SER CERO.'
029300           ELSE
029400              PERFORM 2200-UBICAR-CTA-I THRU 2200-UBICAR-CTA-F
029500           END-IF.
029600
029700       2100-VALIDAR-IMPORTE-F. EXIT.
029800
029900
030000      *-----------------------------------------------------------------
030100       2200-UBICAR-CTA-I.
030200
030300           SET WS-CTA-IDX TO 1
030400           SEARCH ALL WS-TABLA-CTA
030500              AT END
030600                 ADD 1 TO WS-CANT-RECH-NOCTA
030700                 DISPLAY '*RECHAZO: CUENTA NO ENCONTRADA - '
030800                                          MOVI-CTA-ID
030900              WHEN WS-T-CTA-ID (WS-CTA-IDX) = MOVI-CTA-ID
031000                 PERFORM 2300-CALC-SALDO-I THRU 2300-CALC-SALDO-F
031100           END-SEARCH.
031200
031300       2200-UBICAR-CTA-F. EXIT.
031400
031500
031600      *-----------------------------------------------------------------
031700      *    REGLA DE NEGOCIO: NUEVO SALDO = SALDO ANTERIOR + IMPORTE.
031800      *    SE RECHAZA UN DEBITO (IMPORTE NEGATIVO) SI EL SALDO NUEVO
031900      *    RESULTA NEGATIVO. LA CUENTA QUEDA SIN CAMBIOS EN ESE CASO.
032000       2300-CALC-SALDO-I.
032100
032200           MOVE WS-T-CTA-SALDO (WS-CTA-IDX) TO WS-SALDO-ANTERIOR
032300           COMPUTE WS-SALDO-NUEVO =
032400                   WS-T-CTA-SALDO (WS-CTA-IDX) + MOVI-IMPORTE
032500
032600           IF MOVI-IMPORTE < ZEROS AND WS-SALDO-NUEVO < ZEROS THEN
032700              ADD 1 TO WS-CANT-RECH-SALDO
032800              DISPLAY '*RECHAZO: SALDO INSUFICIENTE - '
032900                                          MOVI-CTA-ID
033000           ELSE
033100              IF MOVI-IMPORTE < ZEROS THEN
033200                 MOVE 'Debit     ' TO WS-TIPO-MOVIMIENTO
033300                 MOVE 'DEBIT '     TO WS-TIPO-MAYOR
033400                 ADD  MOVI-IMPORTE TO WS-TOTAL-DEBITOS
033500              ELSE
033600                 MOVE 'Credit    ' TO WS-TIPO-MOVIMIENTO
033700                 MOVE 'CREDIT'     TO WS-TIPO-MAYOR
033800                 ADD  MOVI-IMPORTE TO WS-TOTAL-CREDITOS
033900              END-IF
034000              MOVE WS-SALDO-NUEVO TO WS-T-CTA-SALDO (WS-CTA-IDX)
034100              PERFORM 2400-GRABAR-MOV-I THRU 2400-GRABAR-MOV-F
034200              PERFORM 2500-LLAMAR-MAYOR-I THRU 2500-LLAMAR-MAYOR-F
034300              ADD 1 TO WS-CANT-POSTEADOS
034400           END-IF.
034500
034600       2300-CALC-SALDO-F. EXIT.
034700
034800
034900      *-----------------------------------------------------------------
035000       2400-GRABAR-MOV-I.
035100
035200           ADD 1 TO WS-MOV-CONTADOR
035300           MOVE WS-MOV-CONTADOR     TO MOV-ID
035400           MOVE WS-FECHA-POSTEO     TO MOV-FECHA
035500           MOVE WS-HORA-POSTEO      TO MOV-HORA
035600           MOVE WS-TIPO-MOVIMIENTO  TO MOV-TIPO
035700           MOVE MOVI-IMPORTE        TO MOV-IMPORTE
035800           MOVE WS-SALDO-NUEVO      TO MOV-SALDO
035900           MOVE MOVI-CTA-ID         TO MOV-CTA-ID
036000
036100           WRITE REG-MOVIMIENTO
036200           IF FS-MOVTRN IS NOT EQUAL '00' THEN
036300              DISPLAY '*PGMB6CAF ERROR EN WRITE MOVTRN = ' FS-MOVTRN
036400              MOVE 9999 TO RETURN-CODE
036500              SET WS-FIN-LECTURA TO TRUE
036600           END-IF.
036700
036800       2400-GRABAR-MOV-F. EXIT.
036900
037000
037100      *-----------------------------------------------------------------
037200       2500-LLAMAR-MAYOR-I.
037300
037400           MOVE 'GRB'                     TO LK-MAY-OPERACION
037500           MOVE MOV-ID                    TO LK-MAY-MOV-ID
037600           MOVE MOVI-CTA-ID               TO LK-MAY-CTA-ID
037700           MOVE WS-T-CTA-NUMERO (WS-CTA-IDX) TO LK-MAY-CTA-NUMERO
037800           MOVE WS-FECHA-POSTEO            TO LK-MAY-FECHA
037900           MOVE WS-HORA-POSTEO             TO LK-MAY-HORA
038000           MOVE WS-TIPO-MAYOR               TO LK-MAY-TIPO
038100           MOVE MOVI-IMPORTE               TO LK-MAY-IMPORTE
038200           MOVE WS-SALDO-ANTERIOR           TO LK-MAY-SALDO-ANT
038300           MOVE WS-SALDO-NUEVO              TO LK-MAY-SALDO-NUE
038400
038500           CALL 'PGMRULMY' USING LK-COMUNICACION
038600
038700           IF LK-MAY-RECHAZADO THEN
038800              DISPLAY '*PGMB6CAF EL MAYOR RECHAZO EL ASIENTO DE MOV '
038900                                       MOV-ID
039000           END-IF.
039100
039200       2500-LLAMAR-MAYOR-F. EXIT.
039300
039400
039500      *-----------------------------------------------------------------
039600       9999-FINAL-I.
039700
039800           MOVE 'FIN' TO LK-MAY-OPERACION
039900           CALL 'PGMRULMY' USING LK-COMUNICACION
040000
040100           PERFORM 9100-REGRABAR-CTAS-I THRU 9100-REGRABAR-CTAS-F
040200           PERFORM 8000-IMPRIMIR-TOTALES-I THRU 8000-IMPRIMIR-TOTALES-F
040300
040400           CLOSE MOVENT
040500           CLOSE MOVTRN
040600           CLOSE LISTADO
040700
040800           IF FS-MOVENT IS NOT EQUAL '00' OR
040900              FS-MOVTRN IS NOT EQUAL '00' OR
041000              FS-LISTADO IS NOT EQUAL '00' THEN
041100                 DISPLAY '*PGMB6CAF ERROR EN CLOSE DE ARCHIVOS'
041200                 MOVE 9999 TO RETURN-CODE
041300           END-IF.
041400
041500       9999-FINAL-F. EXIT.
041600
041700
041800      *-----------------------------------------------------------------
041900       9100-REGRABAR-CTAS-I.
042000
042100           OPEN OUTPUT CTAMAE
042200           IF FS-CTAMAE IS NOT EQUAL '00' THEN
042300              DISPLAY '*PGMB6CAF ERROR EN OPEN CTAMAE SALIDA = '
042400                                       FS-CTAMAE
042500              MOVE 9999 TO RETURN-CODE
042600           ELSE
042700              SET WS-CTA-IDX TO 1
042800              PERFORM 9150-ESCRIBIR-CTA-I THRU 9150-ESCRIBIR-CTA-F
042900                 VARYING WS-CTA-IDX FROM 1 BY 1
043000                 UNTIL WS-CTA-IDX > WS-CTA-CANT
043100              CLOSE CTAMAE
043200           END-IF.
043300
043400       9100-REGRABAR-CTAS-F. EXIT.
043500
043600
043700      *-----------------------------------------------------------------
043800       9150-ESCRIBIR-CTA-I.
043900
044000           MOVE WS-TABLA-CTA (WS-CTA-IDX) TO REG-CUENTA
044100           WRITE REG-CUENTA.
044200
044300       9150-ESCRIBIR-CTA-F. EXIT.
044400
044500
044600      *-----------------------------------------------------------------
044700       8000-IMPRIMIR-TOTALES-I.
044800
044900           WRITE REG-SALIDA FROM IMP-TITULO-TOTALES AFTER PAGE
045000
045100           MOVE 'MOVIMIENTOS LEIDOS .....................'
045200                                      TO IMP-TOT-ETIQUETA
045300           MOVE WS-CANT-LEIDOS TO WS-CANT-EDIT
045400           MOVE WS-CANT-EDIT TO IMP-TOT-VALOR
045500           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 2
045600
045700           MOVE 'MOVIMIENTOS POSTEADOS ..................'
045800                                      TO IMP-TOT-ETIQUETA
045900           MOVE WS-CANT-POSTEADOS TO WS-CANT-EDIT
046000           MOVE WS-CANT-EDIT TO IMP-TOT-VALOR
046100           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1
046200
046300           MOVE 'RECHAZADOS POR IMPORTE CERO ............'
046400                                      TO IMP-TOT-ETIQUETA
046500           MOVE WS-CANT-RECH-CERO TO WS-CANT-EDIT
046600           MOVE WS-CANT-EDIT TO IMP-TOT-VALOR
046700           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1
046800
046900           MOVE 'RECHAZADOS POR CUENTA INEXISTENTE ......'
047000                                      TO IMP-TOT-ETIQUETA
047100           MOVE WS-CANT-RECH-NOCTA TO WS-CANT-EDIT
047200           MOVE WS-CANT-EDIT TO IMP-TOT-VALOR
047300           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1
047400
047500           MOVE 'RECHAZADOS POR SALDO INSUFICIENTE ......'
047600                                      TO IMP-TOT-ETIQUETA
047700           MOVE WS-CANT-RECH-SALDO TO WS-CANT-EDIT
047800           MOVE WS-CANT-EDIT TO IMP-TOT-VALOR
047900           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1
048000
048100           MOVE 'TOTAL DE CREDITOS ......................'
048200                                      TO IMP-TOT-ETIQUETA
048300           MOVE WS-TOTAL-CREDITOS TO WS-IMPORTE-EDIT
048400           MOVE WS-IMPORTE-EDIT TO IMP-TOT-VALOR
048500           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 2
048600
048700           MOVE 'TOTAL DE DEBITOS .......................'
048800                                      TO IMP-TOT-ETIQUETA
048900           MOVE WS-TOTAL-DEBITOS TO WS-IMPORTE-EDIT
049000           MOVE WS-IMPORTE-EDIT TO IMP-TOT-VALOR
049100           WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1
049200
049300           IF FS-LISTADO IS NOT EQUAL '00' THEN
049400              DISPLAY '*PGMB6CAF ERROR EN WRITE LISTADO = ' FS-LISTADO
049500              MOVE 9999 TO RETURN-CODE
049600           END-IF.
049700
049800       8000-IMPRIMIR-TOTALES-F. EXIT.
