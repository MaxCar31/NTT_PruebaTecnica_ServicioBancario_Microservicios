000100      *////////////////// (CTAMTO) /////////////////////////////////////
000200      ******************************************************************
000300      *     LAYOUT NOVEDADES DE MANTENIMIENTO DE CUENTAS                
000400      *     ARCHIVO DE ENTRADA, SECUENCIAL POR LINEA                  *
000500      *     LARGO REGISTRO = 60 BYTES                                 *
000600      ******************************************************************
000700       01  REG-CTA-MTTO.
000800      *     POSICION RELATIVA (01:01) TIPO DE NOVEDAD
000900      *     VALIDOS: 'A'=ALTA ; 'C'=CAMBIO ; 'B'=BAJA
001000           03  MTO-CTA-TIPO-OPER   PIC X(01)       VALUE SPACES.
001100               88  MTO-CTA-ALTA                     VALUE 'A'.
001200               88  MTO-CTA-CAMBIO                   VALUE 'C'.
001300               88  MTO-CTA-BAJA                     VALUE 'B'.
001400      *     POSICION RELATIVA (02:09) NUMERO INTERNO DE CUENTA (CLAVE)
001500           03  MTO-CTA-ID          PIC 9(09)       VALUE ZEROS.
001600      *     POSICION RELATIVA (11:20) NUMERO DE CUENTA EXTERNO
001700           03  MTO-CTA-NUMERO      PIC X(20)       VALUE SPACES.
001800      *     POSICION RELATIVA (31:10) TIPO DE CUENTA
001900           03  MTO-CTA-TIPO        PIC X(10)       VALUE SPACES.
002000      *     POSICION RELATIVA (41:10) SALDO INICIAL, SIN EMPACAR
002100      *     (VIENE DE UN ARCHIVO DE TEXTO DE NOVEDADES)
002200           03  MTO-CTA-SALDO       PIC S9(8)V99    VALUE ZEROS.
002300      *     POSICION RELATIVA (51:09) CLIENTE TITULAR
002400           03  MTO-CTA-CLI-ID      PIC 9(09)       VALUE ZEROS.
002500      *     POSICION RELATIVA (60:01) RESERVADO PARA USO FUTURO
002600           03  FILLER              PIC X(01)       VALUE SPACES.
